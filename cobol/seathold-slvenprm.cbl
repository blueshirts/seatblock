000100******************************************************************
000200*    SLVENPRM  --  FILE-CONTROL ENTRY FOR THE VENUE-PARMS FILE
000300*    COPIED INTO FILE-CONTROL BY TKTRUN01.
000400******************************************************************
000500*    AMENDMENT HISTORY
000600*    2003-04-11 FE  ORIGINAL - ONE VENUE-PARMS RECORD PER RUN.
000700*    2013-09-12 FE  FILE STATUS FIELD RENAMED OFF WS- TO MATCH THE
000800*                    REST OF TKTRUN01'S WORKING-STORAGE (REQ-0314).
000900******************************************************************
001000
001100     SELECT OPTIONAL VENUE-PARMS-IN
001200        ASSIGN TO "VENPARMS"
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        FILE STATUS IS VENUE-PARMS-FILE-STATUS.
