000100******************************************************************
000200*    WSSEAT01  --  THE SEAT TABLE
000300*    COPIED INTO WORKING-STORAGE BY TKTRUN01.  BUILT ONCE BY THE
000400*    SCORING STEP OF THE RUN AND NEVER REWRITTEN AFTER THAT -- A
000500*    SEAT'S SCORE DOES NOT CHANGE ONCE THE VENUE HAS BEEN SCORED,
000600*    ONLY WHICH BLOCK IT BELONGS TO.
000700*    SUBSCRIPTS ARE 1-ORIGIN (SEAT-ROW-SUB = ROW-INDEX + 1, ETC).
000800*    BOUNDS BELOW COVER ANY VENUE THIS RUN IS SIZED FOR; RAISE
000900*    MAX-ROWS/MAX-SEATS-PER-ROW TOGETHER IF A LARGER HALL SHOWS UP.
001000******************************************************************
001100*    AMENDMENT HISTORY
001200*    2003-04-11 FE  ORIGINAL.
001300*    2003-07-11 FE  WIDENED SEAT-COL-ENTRY WITH THE SEAT-STATUS
001400*                    AND HOUSE-CODE FIELDS THE BLOCK POOL AND
001500*                    HOLDS TABLE BOTH CARRY, SO A FUTURE REPORT
001600*                    CAN JOIN THIS TABLE AGAINST EITHER ONE BY
001700*                    HOUSE CODE WITHOUT A SEPARATE LOOKUP.
001800*    2013-09-12 FE  DROPPED THE WST- PREFIX FROM EVERY FIELD AND
001900*                    INDEX WHEN TKTRUN01 WAS FOLDED BACK INTO ONE
002000*                    PROGRAM (REQ-0314).
002100******************************************************************
002200
002300     77  MAX-ROWS                   PIC 9(4) COMP VALUE 40.
002400     77  MAX-SEATS-PER-ROW          PIC 9(4) COMP VALUE 60.
002500
002600     01  SEAT-TABLE.
002700         05  SEAT-ROW-ENTRY OCCURS 40 TIMES
002800                 INDEXED BY SEAT-ROW-SUB.
002900             10  SEAT-COL-ENTRY OCCURS 60 TIMES
003000                     INDEXED BY SEAT-COL-SUB.
003100                 15  SEAT-ROW-INDEX      PIC 9(4).
003200                 15  SEAT-COL-INDEX      PIC 9(4).
003300                 15  SEAT-SCORE          PIC S9V99.
003400                 15  SEAT-SCORE-X REDEFINES SEAT-SCORE
003500                                         PIC X(3).
003600                 15  SEAT-STATUS         PIC X(1).
003700                     88  SEAT-IS-SCORED      VALUE "S".
003800                 15  SEAT-HOUSE-CODE     PIC X(4).
003900                 15  FILLER              PIC X(4).
