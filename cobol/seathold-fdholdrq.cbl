000100******************************************************************
000200*    FDHOLDRQ  --  RECORD LAYOUT FOR THE HOLD-REQUESTS FILE
000300*    COPIED INTO FILE SECTION BY TKTRUN01.  ONE RECORD PER
000400*    INCOMING FIND-AND-HOLD OR RESERVE TRANSACTION.
000500******************************************************************
000600*    AMENDMENT HISTORY
000700*    2003-04-14 FE  ORIGINAL.
000800*    2003-05-02 FE  ADDED AN ALTERNATE-VIEW REDEFINES SO THE HOLD
000900*                    AND RESERVE PARAGRAPHS COULD ADDRESS THE SAME
001000*                    RECORD AREA UNDER NAMES THAT MATCHED THEIR
001100*                    OWN WORK (TICKET REQUEST #118).
001200*    2003-07-11 FE  DROPPED THE ALTERNATE VIEW.  NOBODY EVER
001300*                    ADDRESSED THE RECORD UNDER ITS NAMES -- BOTH
001400*                    THE HOLD AND RESERVE PARAGRAPHS CODE AGAINST
001500*                    REQ-TYPE, NUM-SEATS, ETC. DIRECTLY -- SO THE
001600*                    REDEFINES WAS JUST SITTING THERE.  WIDENED
001700*                    THE RECORD TO THE SAME TRANSACTION-HEADER
001800*                    LAYOUT THE OTHER INPUT FILES IN THIS RUN
001900*                    CARRY.
002000*    2013-09-12 FE  DROPPED THE HR- PREFIX FROM EVERY FIELD WHEN
002100*                    TKTRUN01 WAS FOLDED BACK INTO ONE PROGRAM
002200*                    (REQ-0314).  "REQUEST-HOLD-ID" NOW STANDS FOR
002300*                    THE HOLD-ID NAMED ON A RESERVE TRANSACTION,
002400*                    TO KEEP IT DISTINCT FROM THE RESULT RECORD'S
002500*                    AND HOLDS TABLE'S OWN HOLD-ID FIELDS, NOW
002600*                    THAT ALL THREE SHARE ONE WORKING-STORAGE
002700*                    SECTION.
002800******************************************************************
002900
003000     FD  HOLD-REQUESTS-IN
003100         LABEL RECORDS ARE STANDARD.
003200     01  HOLD-REQUEST-RECORD.
003300         05  REQUEST-TYPE               PIC X(1).
003400             88  REQUEST-IS-HOLD            VALUE "H".
003500             88  REQUEST-IS-RESERVE         VALUE "R".
003600         05  REQUEST-NUM-SEATS          PIC 9(4).
003700         05  REQUEST-CUSTOMER-EMAIL     PIC X(60).
003800         05  REQUEST-HOLD-ID            PIC 9(9).
003900         05  REQUEST-BATCH-SEQUENCE     PIC 9(6) COMP.
004000         05  REQUEST-SOURCE-TERMINAL    PIC X(8).
004100         05  REQUEST-ENTERED-DATE       PIC 9(8).
004200         05  REQUEST-ENTERED-DATE-X REDEFINES
004300                 REQUEST-ENTERED-DATE   PIC X(8).
004400         05  REQUEST-ENTERED-TIME       PIC 9(6).
004500         05  REQUEST-RECORD-STATUS      PIC X(1).
004600             88  REQUEST-RECORD-IS-ACTIVE   VALUE "A".
004700             88  REQUEST-RECORD-IS-VOIDED   VALUE "V".
004800         05  REQUEST-AUDIT-TRAIL-ID     PIC 9(9).
004900         05  REQUEST-REGION-CODE        PIC X(3).
005000         05  FILLER                     PIC X(6).
