000100*************************************************************************
000200*                                                                       *
000300*    TKTRUN01   --   SEAT-HOLD ALLOCATION ENGINE - BATCH DRIVER        *
000400*                                                                       *
000500*************************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TKTRUN01.
000800 AUTHOR.         F EISENMENGER.
000900 INSTALLATION.   GATE CITY VENUE SYSTEMS - BOX OFFICE SUPPORT.
001000 DATE-WRITTEN.   03/14/1989.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*************************************************************************
001400*    AMENDMENT HISTORY
001500*
001600*    DATE       BY   REQUEST   DESCRIPTION
001700*    ---------- ---- --------- -----------------------------------
001800*    03/14/1989 FE   ORIG-001  ORIGINAL - READS VENUE-PARMS-IN,
001900*                              BUILDS THE SCORED SEAT/BLOCK TABLE,
002000*                              DRIVES HOLD-REQUESTS-IN TO
002100*                              HOLD-RESULTS-OUT.
002200*    11/02/1990 FE   REQ-0044  ADDED FILE STATUS CHECKS AFTER THE
002300*                              BOX OFFICE REPORTED A SILENT OPEN
002400*                              FAILURE ON A MISSING PARMS FILE.
002500*    06/19/1991 RKS  REQ-0071  SPLIT SCORING/HOLD/RESERVE OUT OF
002600*                              THIS PROGRAM INTO CALLED
002700*                              SUBPROGRAMS TKTSCR01/TKTHLD01/
002800*                              TKTRSV01 SO THE MATINEE AND EVENING
002900*                              RUNS COULD SHARE THE SAME TABLES.
003000*    02/27/1992 RKS  REQ-0083  ADDED THE REQUEST/RESULT COUNTERS
003100*                              TO THE END-OF-RUN DISPLAY.
003200*    08/05/1993 MTO  REQ-0119  RUN-DATE NOW STAMPED ON THE
003300*                              END-OF-RUN DISPLAY (CCYY/MM/DD).
003400*    01/09/1995 MTO  REQ-0140  ADDED UPSI-0 TRACE SWITCH FOR THE
003500*                              BOX OFFICE HELP DESK - SET ON THE
003600*                              JCL EXEC CARD, NOT A PARM.
003700*    04/02/1997 JCL  REQ-0162  VENUE-PARMS-IN IS NOW OPTIONAL SO A
003800*                              MISSING FILE FAILS CLEANLY INSTEAD
003900*                              OF ABENDING THE JOB.
004000*    11/18/1998 JCL  Y2K-0001  YEAR 2000 REVIEW - RUN-DATE FIELDS
004100*                              ARE ALREADY CCYY-BASED, NO CHANGE
004200*                              REQUIRED.  SIGNED OFF PER Y2K PLAN.
004300*    03/30/1999 JCL  Y2K-0002  Y2K FOLLOW-UP - CONFIRMED DATE
004400*                              ROUTINES IN TKTSCR01 HAVE NO
004500*                              WINDOWED-YEAR ARITHMETIC.
004600*    07/14/2001 DPW  REQ-0201  HOLD-REQUESTS-IN IS ALSO OPTIONAL -
004700*                              AN EMPTY BATCH IS A VALID, IF DULL,
004800*                              RUN.
004900*    05/22/2004 DPW  REQ-0233  CLOSED A FILE-STATUS LEAK: CLOSING-
005000*                              PROCEDURE NOW CLOSES WHATEVER WAS
005100*                              OPENED EVEN WHEN AN EARLIER OPEN
005200*                              FAILED.
005300*    09/11/2007 ABN  REQ-0259  COSMETIC - ALIGNED THE END-OF-RUN
005400*                              DISPLAY COLUMNS FOR THE NEW WIDER
005500*                              CONSOLE.
005600*    02/06/2012 ABN  REQ-0301  NO LOGIC CHANGE - RECOMPILED UNDER
005700*                              THE SHOP'S CURRENT COMPILER AFTER
005800*                              THE SERVER MIGRATION.
005900*    03/18/2013 FE   REQ-0313  RENUMBERED THE WHOLE PROCEDURE
006000*                              DIVISION INTO 0100 THRU 0900 WITH
006100*                              PERFORM ... THRU ... RANGES, AND
006200*                              FOLDED READ-NEXT-REQUEST INTO
006300*                              HANDLE-ONE-REQUEST AS A READ ...
006400*                              AT END ... GO TO 0610-EXIT.
006500*    09/12/2013 FE   REQ-0314  PULLED TKTSCR01, TKTSPL01, TKTHLD01
006600*                              AND TKTRSV01 BACK INTO THIS PROGRAM
006700*                              AS PERFORMED PARAGRAPHS.  FOUR LOAD
006800*                              MODULES FOR ONE JOB STEP MEANT FOUR
006900*                              SEPARATE RELINKS EVERY TIME ANY ONE
007000*                              OF THEM CHANGED, AND NONE OF THEM IS
007100*                              EVER RUN EXCEPT FROM THIS DRIVER -
007200*                              BILLING RUNS THE SAME WAY, ONE
007300*                              PROGRAM PER JOB STEP.  THE REQ-0071
007400*                              ENTRY ABOVE STAYS ON THE RECORD; THIS
007500*                              UNDOES THAT SPLIT BUT THE SHARED-
007600*                              TABLE REASONING BEHIND IT STILL
007700*                              HOLDS - THE SEAT TABLE, BLOCK POOL
007800*                              AND HOLDS TABLE ARE STILL BUILT ONCE
007900*                              AND READ BY EVERY REQUEST IN THE RUN,
008000*                              THEY ARE JUST WORKING-STORAGE NOW
008100*                              INSTEAD OF CALL PARAMETERS.
008200*    09/12/2013 FE   REQ-0314  RENAMED EVERY WS-/LK-/VP-/HR-/RS-/
008300*                              PBLK-/CBLK-/WBL-/WST-/HTBL-/WHO-/ACC-
008400*                              PREFIXED FIELD IN THE FOUR ABSORBED
008500*                              PROGRAMS AND THEIR COPYBOOKS TO A
008600*                              PLAIN NAME - SEE THE COPYBOOKS' OWN
008700*                              HISTORY FOR THE FIELD-BY-FIELD DETAIL.
008800*                              SAME TREATMENT THE REST OF THE SHOP'S
008900*                              WORKING-STORAGE ALREADY GETS.
008910*    11/04/2013 FE   REQ-0339  1400-MIDDLE-OUT-SCORE-THE-SEAT ONLY
008920*                              EVER CARRIED THE EVEN-SEATS-PER-ROW
008930*                              HALF OF THE ORIGINAL SCORING
008940*                              WORKSHEET.  AUDIT OF VENUE-PARMS-IN
008950*                              SETUP FOUND NO EDIT STOPS AN ODD
008960*                              SEATS-PER-ROW FROM BEING KEYED, SO
008970*                              ADDED 1410/1420 TO SPLIT OUT THE
008980*                              EVEN AND ODD WORKSHEET MATH AND
008990*                              WIRED 1400 TO DISPATCH ON THE
008991*                              REMAINDER OF SEATS-PER-ROW / 2.  THE
008992*                              ODD-ROW MATH IS COPIED FROM THE
008993*                              WORKSHEET AS FOUND, BAD DIVISOR AND
008994*                              ALL - SEE THE BANNER ON 1420.
009000*************************************************************************
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER.    GATE-CITY-SERVER.
009400 OBJECT-COMPUTER.    GATE-CITY-SERVER.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     CLASS VALID-REQ-TYPE IS "H" "R"
009800     UPSI-0 IS TKT-TRACE-SWITCH.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100*
010200     COPY "seathold-slvenprm.cbl".
010300     COPY "seathold-slholdrq.cbl".
010400     COPY "seathold-slholdrs.cbl".
010500*
010600 DATA DIVISION.
010700 FILE SECTION.
010800*
010900     COPY "seathold-fdvenprm.cbl".
011000     COPY "seathold-fdholdrq.cbl".
011100     COPY "seathold-fdholdrs.cbl".
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500*    FILE STATUS SWITCHES (REQ-0044)
011600*
011700     77  VENUE-PARMS-FILE-STATUS    PIC X(2) VALUE "00".
011800     77  HOLD-REQUESTS-FILE-STATUS  PIC X(2) VALUE "00".
011900     77  HOLD-RESULTS-FILE-STATUS   PIC X(2) VALUE "00".
012000*
012100     77  VENUE-PARMS-OPENED-SW      PIC X VALUE "N".
012200         88  VENPARM-WAS-OPENED         VALUE "Y".
012300     77  HOLD-REQUESTS-OPENED-SW    PIC X VALUE "N".
012400         88  HOLDREQ-WAS-OPENED         VALUE "Y".
012500*
012600     77  HOLD-REQUESTS-AT-END-SW    PIC X VALUE "N".
012700         88  HOLDREQ-IS-AT-END          VALUE "Y".
012800*
012900     77  REQUESTS-READ-COUNT        PIC 9(7) COMP VALUE ZERO.
013000     77  REQUESTS-SUCCESS-COUNT     PIC 9(7) COMP VALUE ZERO.
013100     77  REQUESTS-FAILURE-COUNT     PIC 9(7) COMP VALUE ZERO.
013200*
013300*    RUN-DATE WORK AREA (MTO REQ-0119) - SAME REDEFINES STYLE THE
013400*    SHOP USES EVERYWHERE ELSE DATES ARE BROKEN INTO CCYY/MM/DD.
013500*
013600     01  RUN-DATE-CCYYMMDD          PIC 9(8).
013700     01  RUN-DATE-ALT REDEFINES RUN-DATE-CCYYMMDD.
013800         05  RUN-DATE-CCYY          PIC 9(4).
013900         05  RUN-DATE-MM            PIC 9(2).
014000         05  RUN-DATE-DD            PIC 9(2).
014100     01  RUN-DATE-DISPLAY.
014200         05  FILLER                 PIC X(4) VALUE "RUN:".
014300         05  DISPLAY-CCYY           PIC 9(4).
014400         05  FILLER                 PIC X VALUE "/".
014500         05  DISPLAY-MM             PIC 9(2).
014600         05  FILLER                 PIC X VALUE "/".
014700         05  DISPLAY-DD             PIC 9(2).
014800*
014900*    SCORING WORK AREAS (FORMERLY TKTSCR01 - REQ-0314)
015000*
015100     77  SCORE-ROW-INDEX            PIC 9(4) COMP VALUE ZERO.
015200     77  SCORE-SEAT-INDEX           PIC 9(4) COMP VALUE ZERO.
015300     77  SCORE-ROW-SEAT-COUNT       PIC 9(4) COMP VALUE ZERO.
015400*
015500     01  ROW-SCORE-SUM-AREA.
015600         05  ROW-SCORE-SUM          PIC S9(6)V99 VALUE ZERO.
015700         05  FILLER                 PIC X(2).
015800     01  ROW-SCORE-SUM-X REDEFINES ROW-SCORE-SUM-AREA
015900                                     PIC X(10).
016000*
016100     01  SCORE-WORK-AREA.
016200         05  SEAT-SCORE-DECIMAL     PIC S9V9999 VALUE ZERO.
016300         05  ROW-SCORE-DECIMAL      PIC S9V9999 VALUE ZERO.
016400         05  RAW-SCORE-DECIMAL      PIC S9V9999 VALUE ZERO.
016500         05  FILLER                 PIC X(4).
016600     01  MIDPOINT-SEAT-NUMBER       PIC 9(4) COMP.
016610*
016620*    2013-11-04 FE - ODD-WIDTH-ROW WORK AREAS ADDED (REQ-0339).
016630*    SEATS-PER-ROW-REMAINDER TELLS 1400-MIDDLE-OUT-SCORE-THE-SEAT
016640*    WHETHER THE ROW HAS AN EVEN OR AN ODD SEAT COUNT.  ODD-MID-
016650*    SEAT-NUMBER AND ODD-SCORE-DENOMINATOR CARRY THE ODD-ROW
016660*    MIDPOINT AND THE SEAT-BEYOND-MIDPOINT DIVISOR OVER FROM THE
016670*    HOUSE'S ORIGINAL SCORING WORKSHEET, INCLUDING THE WORKSHEET'S
016680*    OWN ZERO-OR-NEGATIVE DIVISOR ON THE FAR SIDE OF THE ROW - SEE
016690*    THE NOTE AT 1420-ODD-ROW-SEAT-SCORE BELOW.
016700*
016710     77  SEATS-PER-ROW-REMAINDER    PIC 9(4) COMP VALUE ZERO.
016720     77  ODD-MID-SEAT-NUMBER        PIC 9(4) COMP VALUE ZERO.
016730     77  ODD-SCORE-DENOMINATOR      PIC S9(4) COMP VALUE ZERO.
016740*
016800*    SPLIT WORK AREAS (FORMERLY TKTSPL01 - REQ-0314).  SPLIT-BLOCK-ROW
016900*    THROUGH SPLIT-WANT-SIZE ARE SET BY 2340-SPLIT-AND-ACCUMULATE
017000*    BEFORE PERFORM 2700-FIND-BEST-SPLIT-START - THE SAME HAND-OFF A
017100*    CALL USING ONCE MADE, NOW JUST A SHARED WORKING-STORAGE AREA.
017200*
017300     77  SPLIT-BLOCK-ROW            PIC 9(4) COMP VALUE ZERO.
017400     77  SPLIT-BLOCK-START-SEAT     PIC 9(4) COMP VALUE ZERO.
017500     77  SPLIT-BLOCK-SIZE           PIC 9(4) COMP VALUE ZERO.
017600     77  SPLIT-WANT-SIZE            PIC 9(4) COMP VALUE ZERO.
017700     77  SPLIT-BEST-START           PIC 9(4) COMP VALUE ZERO.
017800     77  SPLIT-SCAN-START           PIC 9(4) COMP VALUE ZERO.
017900     77  SPLIT-LAST-START           PIC 9(4) COMP VALUE ZERO.
018000     77  SPLIT-RUN-START            PIC 9(4) COMP VALUE ZERO.
018100     77  SPLIT-RUN-END              PIC 9(4) COMP VALUE ZERO.
018200     77  SPLIT-RUN-SUB              PIC 9(4) COMP VALUE ZERO.
018300*
018400     01  SPLIT-RUN-SCORE-SUM-AREA.
018500         05  SPLIT-RUN-SCORE-SUM    PIC S9(6)V99 VALUE ZERO.
018600         05  FILLER                 PIC X(2).
018700     01  SPLIT-RUN-SCORE-SUM-X REDEFINES SPLIT-RUN-SCORE-SUM-AREA
018800                                     PIC X(10).
018900     77  SPLIT-RUN-AVG-SCORE        PIC S9(1)V99 VALUE ZERO.
019000*
019100     01  SPLIT-BEST-SO-FAR.
019200         05  SPLIT-BEST-AVG-SCORE   PIC S9(1)V99 VALUE ZERO.
019300         05  FILLER                 PIC X(4).
019400     01  SPLIT-BEST-SO-FAR-X REDEFINES SPLIT-BEST-SO-FAR PIC X(7).
019500*
019600*    FIND-AND-HOLD WORK AREAS (FORMERLY TKTHLD01 - REQ-0314)
019700*
019800     77  SEATS-NEEDED               PIC 9(4) COMP VALUE ZERO.
019900     77  SEATS-STILL-NEEDED         PIC 9(4) COMP VALUE ZERO.
020000     77  SEATS-AVAILABLE            PIC 9(6) COMP VALUE ZERO.
020100     77  HOLD-REQUEST-OK-SW         PIC X VALUE "Y".
020200         88  HOLD-REQUEST-IS-OK         VALUE "Y".
020300     77  SAME-ROW-MODE-SW           PIC X VALUE "Y".
020400         88  IS-SAME-ROW-MODE           VALUE "Y".
020500     77  BLOCK-ELIGIBLE-SW          PIC X VALUE "Y".
020600         88  BLOCK-IS-ELIGIBLE          VALUE "Y".
020700     77  TAKEN-BLOCK-COUNT          PIC 9(4) COMP VALUE ZERO.
020800     77  NEED-SNAPSHOT              PIC 9(4) COMP VALUE ZERO.
020900     77  POOL-WRITE-SUB             PIC 9(4) COMP VALUE ZERO.
021000*
021100     77  REMAINDER-START            PIC 9(4) COMP VALUE ZERO.
021200     77  REMAINDER-SIZE             PIC 9(4) COMP VALUE ZERO.
021300     77  REMAINDER-SUB              PIC 9(4) COMP VALUE ZERO.
021400     77  REMAINDER-END              PIC 9(4) COMP VALUE ZERO.
021500     77  REMAINDER-SCORE-SUM        PIC S9(6)V99 VALUE ZERO.
021600*
021700     77  COMBINED-SIZE              PIC 9(4) COMP VALUE ZERO.
021800     77  COMBINED-SCORE-SUM         PIC S9(6)V99 VALUE ZERO.
021900     77  COMBINED-ROW               PIC 9(4) COMP VALUE ZERO.
022000     77  COMBINED-START             PIC 9(4) COMP VALUE ZERO.
022100     77  COMBINED-END               PIC 9(4) COMP VALUE ZERO.
022200     77  COMBINED-SUB               PIC 9(4) COMP VALUE ZERO.
022300*
022400     01  TAKEN-BLOCK-TABLE.
022500         05  TAKEN-BLOCK-ENTRY OCCURS 50 TIMES
022600                 INDEXED BY TAKEN-BLOCK-SUB.
022700             10  TAKEN-BLOCK-ROW            PIC 9(4).
022800             10  TAKEN-BLOCK-START-SEAT     PIC 9(4).
022900             10  TAKEN-BLOCK-SEAT-COUNT     PIC 9(4) COMP.
023000             10  FILLER                     PIC X(4).
023100*
023200*    RESERVE WORK AREAS (FORMERLY TKTRSV01 - REQ-0314)
023300*
023400     77  RESERVE-REQUEST-OK-SW      PIC X VALUE "Y".
023500         88  RESERVE-REQUEST-IS-OK      VALUE "Y".
023600     77  HOLD-WAS-FOUND-SW          PIC X VALUE "N".
023700         88  HOLD-WAS-FOUND             VALUE "Y".
023800     77  EMAIL-MATCH-SW             PIC X VALUE "N".
023900         88  EMAIL-DOES-MATCH           VALUE "Y".
024000*
024100     01  FOUND-HOLD-AREA.
024200         05  FOUND-HOLD-ID              PIC 9(9).
024300         05  FOUND-HOLD-SIZE            PIC 9(4) COMP.
024400         05  FOUND-HOLD-AVG-SCORE       PIC S9V99.
024500         05  FOUND-HOLD-AVG-SCORE-X REDEFINES FOUND-HOLD-AVG-SCORE
024600                                         PIC X(3).
024700         05  FOUND-HOLD-EMAIL           PIC X(60).
024800         05  FILLER                     PIC X(4).
024900*
025000     COPY "seathold-wsseat01.cbl".
025100     COPY "seathold-wsblok01.cbl".
025200     COPY "seathold-wshold01.cbl".
025300*
025400 PROCEDURE DIVISION.
025500*--------------------------------------------------------------------*
025510*    MAIN LINE.  OPEN, STAMP THE RUN DATE, BUILD AND SCORE THE       *
025520*    VENUE ONCE, THEN DRIVE THE TRANSACTION FILE ONE REQUEST AT A    *
025530*    TIME.  0150/0160 ARE THE ONLY WAY OUT - NOTHING ELSE IN THIS    *
025540*    PROGRAM STOPS THE RUN OR EXITS THE PROGRAM DIRECTLY.            *
025550*--------------------------------------------------------------------*
025560 0100-PROGRAM-BEGIN.
025570     PERFORM 0200-OPENING-PROCEDURE.
025580     PERFORM 0300-STAMP-THE-RUN-DATE.
025590     PERFORM 0400-READ-THE-VENUE-PARMS.
025600     PERFORM 0410-BUILD-THE-VENUE THRU 0410-EXIT.
025610     PERFORM 0500-PROCESS-ALL-REQUESTS THRU 0500-EXIT.
025620     PERFORM 0210-CLOSING-PROCEDURE.
025630     PERFORM 0600-DISPLAY-RUN-TOTALS.
025640*
025650*    NOT PERFORMED - FALLS INTO 0160 FROM THE END OF 0100.  LEFT AS
025660*    ITS OWN PARAGRAPH SINCE AN EARLIER VERSION OF THIS RUN DID
025670*    BRANCH HERE ON A HARD ERROR; NOTHING DOES NOW BUT THE NAME IS
025680*    KEPT RATHER THAN RENUMBERING EVERYTHING BELOW IT.  A FUTURE
025690*    CHANGE THAT NEEDS TO BAIL OUT EARLY ON A HARD ERROR - A MISSING
025700*    REQUIRED FILE, SAY - HAS A PARAGRAPH NAME ALREADY WAITING FOR
025710*    IT HERE.
025720 0150-PROGRAM-EXIT.
025730     EXIT PROGRAM.
025740*
025750 0160-PROGRAM-DONE.
025760     STOP RUN.
025770*
025780*--------------------------------------------------------------------*
025790*    OPEN ALL THREE FILES.  VENUE-PARMS-IN AND HOLD-REQUESTS-IN ARE  *
025800*    BOTH OPTIONAL (REQ-0162, REQ-0201) SO A MISSING FILE ONLY        *
025810*    LEAVES ITS OWN "-WAS-OPENED" SWITCH OFF - IT DOES NOT STOP THE   *
025820*    RUN.  EVERYTHING DOWNSTREAM TESTS THE SWITCH BEFORE READING OR   *
025830*    CLOSING, NEVER THE RAW FILE STATUS A SECOND TIME.  HOLD-RESULTS- *
025840*    OUT IS NOT OPTIONAL - IF THAT OPEN FAILS THE RUN HAS NOWHERE TO  *
025850*    WRITE AN ANSWER FOR ANY REQUEST AND WOULD ABEND ON THE FIRST     *
025860*    WRITE, WHICH IS CONSIDERED ACCEPTABLE SINCE A SHOP THAT CANNOT   *
025870*    OPEN ITS OWN OUTPUT FILE HAS A MORE SERIOUS PROBLEM THAN THIS    *
025880*    RUN CAN WORK AROUND.                                             *
025890*--------------------------------------------------------------------*
025900 0200-OPENING-PROCEDURE.
025910     OPEN INPUT VENUE-PARMS-IN.
025920     IF VENUE-PARMS-FILE-STATUS = "00" OR VENUE-PARMS-FILE-STATUS = "05"
025930         MOVE "Y" TO VENUE-PARMS-OPENED-SW
025940     ELSE
025950         DISPLAY "TKTRUN01 - CANNOT OPEN VENUE-PARMS-IN, STATUS "
025960             VENUE-PARMS-FILE-STATUS.
025970*
025980     OPEN INPUT HOLD-REQUESTS-IN.
025990     IF HOLD-REQUESTS-FILE-STATUS = "00" OR
026000             HOLD-REQUESTS-FILE-STATUS = "05"
026010         MOVE "Y" TO HOLD-REQUESTS-OPENED-SW
026020     ELSE
026030         DISPLAY "TKTRUN01 - CANNOT OPEN HOLD-REQUESTS-IN, STATUS "
026040             HOLD-REQUESTS-FILE-STATUS.
026050*
026060     OPEN OUTPUT HOLD-RESULTS-OUT.
026070*
026080*    CLOSES ONLY WHAT OPENED-PROCEDURE ACTUALLY GOT OPEN - REQ-0233
026090*    BELOW FIXED A LEAK WHERE A FAILED OPEN ON VENUE-PARMS-IN LEFT
026100*    HOLD-REQUESTS-IN OPEN AT END OF RUN BECAUSE THE OLD CODE CLOSED
026110*    FILES UNCONDITIONALLY IN SOURCE ORDER.  HOLD-RESULTS-OUT IS
026120*    CLOSED UNCONDITIONALLY HERE SINCE 0200 ABOVE OPENS IT
026130*    UNCONDITIONALLY AS WELL - THERE IS NO "-WAS-OPENED" SWITCH FOR
026140*    THE OUTPUT FILE BECAUSE THERE IS NO CASE WHERE IT IS SKIPPED.
026150 0210-CLOSING-PROCEDURE.
026160     IF VENPARM-WAS-OPENED
026170         CLOSE VENUE-PARMS-IN.
026180     IF HOLDREQ-WAS-OPENED
026190         CLOSE HOLD-REQUESTS-IN.
026200     CLOSE HOLD-RESULTS-OUT.
026210*
026220*    RUN-DATE IS FOR THE TRACE DISPLAY ONLY - IT IS NOT WRITTEN TO
026230*    HOLD-RESULTS-OUT.  ACCEPT ... FROM DATE YYYYMMDD RETURNS THE
026240*    FOUR-DIGIT CENTURY DIRECTLY, SO THERE IS NO WINDOWING LOGIC
026250*    HERE TO REVISIT (SEE THE Y2K-0001 ENTRY UP TOP).  AN EARLIER
026260*    VERSION OF THIS PARAGRAPH USED THE TWO-DIGIT ACCEPT ... FROM
026270*    DATE AND A SLIDING WINDOW TO GUESS THE CENTURY - THAT VERSION
026280*    IS GONE, NOT JUST PATCHED, SINCE THE FOUR-DIGIT FORM REMOVES
026290*    THE NEED FOR A GUESS ENTIRELY.
026300 0300-STAMP-THE-RUN-DATE.
026310     ACCEPT RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
026320     MOVE RUN-DATE-CCYY TO DISPLAY-CCYY.
026330     MOVE RUN-DATE-MM TO DISPLAY-MM.
026340     MOVE RUN-DATE-DD TO DISPLAY-DD.
026350     IF TKT-TRACE-SWITCH
026360         DISPLAY "TKTRUN01 - " RUN-DATE-DISPLAY.
026370*
026380*--------------------------------------------------------------------*
026390*    VENUE-PARMS-IN SUPPLIES EXACTLY ONE CARD PER RUN - SEATS-PER-    *
026400*    ROW, NUM-ROWS, AND THE SCORER-TYPE SWITCH.  THIS RUN HAS NEVER  *
026410*    BEEN ASKED TO HANDLE MORE THAN ONE VENUE IN A SINGLE RUN, SO A  *
026420*    SECOND CARD ON THE FILE, IF THERE EVER IS ONE, IS SIMPLY NEVER  *
026430*    READ.  READ ONCE, THEN BUILD AND SCORE THE VENUE.                *
026440*--------------------------------------------------------------------*
026450 0400-READ-THE-VENUE-PARMS.
026460     MOVE ZEROES TO SEATS-PER-ROW.
026470     MOVE ZEROES TO NUM-ROWS.
026480     MOVE "S" TO SCORER-TYPE.
026490     IF VENPARM-WAS-OPENED
026500         READ VENUE-PARMS-IN
026510             AT END DISPLAY "TKTRUN01 - VENUE-PARMS-IN IS EMPTY".
026520*
026530*    IF THE READ ABOVE NEVER HAPPENED OR HIT END OF FILE, SEATS-PER-
026540*    ROW AND NUM-ROWS STAY AT THE ZEROES MOVED ABOVE, SO 1000-SCORE-
026550*    EVERY-SEAT BELOW FALLS THROUGH WITHOUT SCORING A SEAT AND THE
026560*    POOL COMES OUT EMPTY - NO SPECIAL-CASE TEST IS NEEDED HERE.
026570*    EVERY HOLD REQUEST READ AFTERWARD SIMPLY FAILS WITH "NO SEATS
026580*    AVAILABLE IN THE POOL" FROM 2100 BELOW, WHICH IS THE CORRECT
026590*    OUTCOME FOR A RUN WITH NO USABLE VENUE-PARMS CARD.
026600 0410-BUILD-THE-VENUE.
026610     MOVE ZERO TO POOL-COUNT.
026620     MOVE ZERO TO NEXT-BLOCK-ID.
026630     PERFORM 1000-SCORE-EVERY-SEAT THRU 1000-EXIT.
026640     IF TKT-TRACE-SWITCH
026650         DISPLAY "TKTRUN01 - POOL BUILT, BLOCKS IN POOL "
026660             POOL-COUNT.
026670 0410-EXIT.
026680     EXIT.
026690*
026700*--------------------------------------------------------------------*
026710*    HOLD-REQUESTS-IN - ONE PASS, STRICT ARRIVAL ORDER, NO SORT KEY   *
026720*    (REQ-0313) - THE FIRST REQUEST ON THE FILE IS THE FIRST ONE      *
026730*    PROCESSED AGAINST THE POOL, NO MATTER WHAT ITS REQUEST TYPE OR   *
026740*    SEAT COUNT IS.  A RUN THAT WANTED HOLD REQUESTS PROCESSED       *
026750*    BEFORE RESERVE REQUESTS, OR LARGE PARTIES BEFORE SMALL ONES,    *
026760*    WOULD NEED A SORT STEP AHEAD OF THIS PROGRAM - THERE IS NONE.   *
026770*    THE POOL ITSELF IS SENSITIVE TO PROCESSING ORDER - TWO HOLD     *
026780*    REQUESTS FOR THE SAME SEATS WILL NOT BOTH SUCCEED, AND WHICH    *
026790*    ONE WINS DEPENDS ENTIRELY ON WHICH RECORD CAME FIRST ON THE     *
026800*    FILE.                                                            *
026810*--------------------------------------------------------------------*
026820 0500-PROCESS-ALL-REQUESTS.
026830     IF HOLDREQ-WAS-OPENED
026840         PERFORM 0510-HANDLE-ONE-REQUEST THRU 0510-EXIT
026850             UNTIL HOLDREQ-IS-AT-END.
026860 0500-EXIT.
026870     EXIT.
026880*
026890*    ONE HOLD-RESULT-RECORD IS WRITTEN FOR EVERY HOLD-REQUEST-RECORD
026900*    READ, SUCCESS OR FAILURE - THE RESULTS FILE IS A ONE-FOR-ONE
026910*    ANSWER FILE, NOT JUST A LOG OF WHAT WORKED.
026920 0510-HANDLE-ONE-REQUEST.
026930     READ HOLD-REQUESTS-IN
026940         AT END
026950             MOVE "Y" TO HOLD-REQUESTS-AT-END-SW
026960             GO TO 0510-EXIT.
026970     ADD 1 TO REQUESTS-READ-COUNT.
026980     MOVE SPACE TO HOLD-RESULT-RECORD.
026990     MOVE REQUEST-TYPE TO RESULT-REQ-TYPE.
027000     IF REQUEST-TYPE IS NOT VALID-REQ-TYPE
027010         MOVE "F" TO RESULT-STATUS
027020         MOVE "UNKNOWN REQUEST TYPE" TO RESULT-MESSAGE.
027030     IF REQUEST-IS-HOLD
027040         PERFORM 0520-DO-THE-HOLD.
027050     IF REQUEST-IS-RESERVE
027060         PERFORM 0530-DO-THE-RESERVE.
027070     PERFORM 0540-COUNT-THE-RESULT.
027080     WRITE HOLD-RESULT-RECORD.
027090 0510-EXIT.
027100     EXIT.
027110*
027120*    "H" REQUESTS HOLD SEATS OUT OF THE POOL AND ADD AN ENTRY TO THE
027130*    IN-MEMORY HOLDS TABLE (2000-FIND-AND-HOLD-MAIN BELOW).  A HOLD
027140*    DOES NOT PRODUCE A CONFIRMATION NUMBER - ONLY A RESERVE REQUEST
027150*    DOES, AFTER THE HOLD IS LATER CONVERTED BY 3000-RESERVE-MAIN.
027160 0520-DO-THE-HOLD.
027170     PERFORM 2000-FIND-AND-HOLD-MAIN THRU 2000-EXIT.
027180*
027190*    "R" REQUESTS TURN AN EARLIER HOLD INTO A CONFIRMED RESERVATION
027200*    (3000-RESERVE-MAIN BELOW).  A REQUEST-TYPE OTHER THAN "H" OR
027210*    "R" FALLS THROUGH BOTH IF-TESTS IN 0510 ABOVE AND IS ALREADY
027220*    MARKED A FAILURE BY THE VALID-REQ-TYPE TEST.  A RESERVE
027230*    REQUEST SETS REQUEST-HOLD-ID AND REQUEST-CUSTOMER-EMAIL AND
027240*    LEAVES REQUEST-NUM-SEATS AT ZERO - THE SAME RECORD LAYOUT IS
027250*    USED FOR BOTH REQUEST TYPES, ONLY THE FIELDS EACH ONE ACTUALLY
027260*    FILLS IN DIFFER.
027270 0530-DO-THE-RESERVE.
027280     PERFORM 3000-RESERVE-MAIN THRU 3000-EXIT.
027290*
027300*    ONE OF THESE TWO RUN TOTALS IS BUMPED FOR EVERY REQUEST READ,
027310*    NO MATTER WHETHER IT WAS A HOLD OR A RESERVE - RESULT-STATUS IS
027320*    SET BY EITHER 2000-FIND-AND-HOLD-MAIN OR 3000-RESERVE-MAIN
027330*    ABOVE, OR LEFT AT THE "F" DEFAULT SET IN 0510 IF THE REQUEST
027340*    TYPE WAS NEITHER "H" NOR "R".  THESE TWO COUNTERS, PLUS
027350*    REQUESTS-READ-COUNT FROM 0510, ARE THE ONLY RUNNING TOTALS
027360*    KEPT FOR THE WHOLE RUN - EVERYTHING ELSE IS SCOPED TO ONE
027370*    REQUEST OR ONE ROW AT A TIME.
027380 0540-COUNT-THE-RESULT.
027390     IF RESULT-IS-SUCCESS
027400         ADD 1 TO REQUESTS-SUCCESS-COUNT
027410     ELSE
027420         ADD 1 TO REQUESTS-FAILURE-COUNT.
027430*
027440*    END-OF-RUN DISPLAY ONLY - NONE OF THESE THREE COUNTERS ARE
027450*    WRITTEN TO ANY FILE.  OPERATIONS WATCHES THIS DISPLAY ON THE
027460*    JOB LOG EACH NIGHT; A FAILURE COUNT THAT IS HIGH RELATIVE TO
027470*    THE READ COUNT IS USUALLY THE FIRST SIGN OF A BAD VENUE-PARMS
027480*    CARD OR A TRANSACTION FILE THAT GOT TRUNCATED UPSTREAM.
027490 0600-DISPLAY-RUN-TOTALS.
027500     DISPLAY "TKTRUN01 - REQUESTS READ      " REQUESTS-READ-COUNT.
027510     DISPLAY "TKTRUN01 - REQUESTS SUCCEEDED  " REQUESTS-SUCCESS-COUNT.
027520     DISPLAY "TKTRUN01 - REQUESTS FAILED     " REQUESTS-FAILURE-COUNT.
027530*
027540*--------------------------------------------------------------------*
027550*    ONE ROW AT A TIME - SCORE EVERY SEAT IN THE ROW, THEN BUILD THE  *
027560*    ROW'S SEAT-BLOCK AND DROP IT INTO THE POOL (REQ-0310, FORMERLY  *
027570*    THE CALLED SUBPROGRAM TKTSCR01).  THE WHOLE VENUE IS SCORED      *
027580*    ONCE, AT THE START OF THE RUN, BY 0410-BUILD-THE-VENUE ABOVE -   *
027590*    NOT RE-SCORED AS HOLDS AND RESERVATIONS ARE PROCESSED, SINCE     *
027600*    THE SEAT SCORES THEMSELVES NEVER CHANGE ONCE THE VENUE IS BUILT, *
027610*    ONLY WHICH BLOCKS ARE STILL SITTING IN THE POOL.                 *
027620*--------------------------------------------------------------------*
027630 1000-SCORE-EVERY-SEAT.
027640     PERFORM 1100-SCORE-ONE-ROW THRU 1100-EXIT
027650             VARYING SEAT-ROW-SUB FROM 1 BY 1
027660             UNTIL SEAT-ROW-SUB > NUM-ROWS.
027670 1000-EXIT.
027680     EXIT.
027690*
027700*    SCORE-ROW-INDEX IS THE 0-BASED ROW NUMBER THE SCORING FORMULAS
027710*    USE; SEAT-ROW-SUB IS THE 1-BASED TABLE SUBSCRIPT THE PERFORM
027720*    VARYING ABOVE DRIVES.  EVERY SCORING PARAGRAPH BELOW WORKS IN
027730*    THE 0-BASED NUMBERS AND THE TABLE LOOKUPS CONVERT BACK.
027740 1100-SCORE-ONE-ROW.
027750     MOVE SEAT-ROW-SUB TO SCORE-ROW-INDEX.
027760     SUBTRACT 1 FROM SCORE-ROW-INDEX.
027770     MOVE ZERO TO ROW-SCORE-SUM.
027780     PERFORM 1200-SCORE-ONE-SEAT THRU 1200-EXIT
027790             VARYING SEAT-COL-SUB FROM 1 BY 1
027800             UNTIL SEAT-COL-SUB > SEATS-PER-ROW.
027810     PERFORM 1500-BUILD-THE-ROW-BLOCKS.
027820 1100-EXIT.
027830     EXIT.
027840*
027850*    SAME 1-BASED/0-BASED SPLIT AS 1100 ABOVE, THIS TIME FOR THE
027860*    SEAT WITHIN THE ROW.  SEAT-ROW-INDEX AND SEAT-COL-INDEX ON THE
027870*    SEAT-TABLE ENTRY ARE STORED 0-BASED PURELY FOR THE TRACE
027880*    DISPLAYS AND ANY FUTURE REPORT THAT WANTS TO PRINT THEM -
027890*    NOTHING DOWNSTREAM OF THIS PARAGRAPH READS THEM BACK.  THE
027900*    SCORER-TYPE SWITCH IS TESTED ONCE PER SEAT, NOT ONCE PER ROW
027910*    OR ONCE PER RUN, SINCE THE 88-LEVEL CONDITIONS READ MORE
027920*    NATURALLY RIGHT AT THE POINT WHERE THE SCORE IS COMPUTED.
027930*    RAW-SCORE-DECIMAL IS ROUNDED INTO SEAT-SCORE ON THE SAME
027940*    STATEMENT THAT ADDS IT INTO ROW-SCORE-SUM, SO THE STORED SEAT
027950*    SCORE AND THE RUNNING ROW TOTAL ARE ALWAYS BASED ON THE SAME
027960*    ROUNDED VALUE.
027970 1200-SCORE-ONE-SEAT.
027980     MOVE SEAT-COL-SUB TO SCORE-SEAT-INDEX.
027990     SUBTRACT 1 FROM SCORE-SEAT-INDEX.
028000     MOVE SCORE-ROW-INDEX TO SEAT-ROW-INDEX (SEAT-ROW-SUB SEAT-COL-SUB).
028010     MOVE SCORE-SEAT-INDEX TO SEAT-COL-INDEX (SEAT-ROW-SUB SEAT-COL-SUB).
028020     IF STANDARD-SCORER
028030         PERFORM 1300-STANDARD-SCORE-THE-SEAT
028040     ELSE
028050         PERFORM 1400-MIDDLE-OUT-SCORE-THE-SEAT.
028060     COMPUTE SEAT-SCORE (SEAT-ROW-SUB SEAT-COL-SUB) ROUNDED =
028070         RAW-SCORE-DECIMAL.
028080     ADD SEAT-SCORE (SEAT-ROW-SUB SEAT-COL-SUB) TO ROW-SCORE-SUM.
028090 1200-EXIT.
028100     EXIT.
028110*
028120*--------------------------------------------------------------------*
028130*    STANDARDSCORER - THE FRONT-LEFT CORNER OF THE HOUSE SCORES       *
028140*    HIGHEST AND THE SCORE FALLS OFF MOVING BACK OR RIGHT (REQ-0309 - *
028150*    FIXED-POINT ARITHMETIC ONLY, NO COMP-2, SAME AS EVERY OTHER      *
028160*    COMPUTE IN THIS PROGRAM).  SEAT-SCORE-DECIMAL AND ROW-SCORE-     *
028170*    DECIMAL ARE AVERAGED TOGETHER BELOW SO NEITHER THE SEAT'S        *
028180*    COLUMN NOR ITS ROW DOMINATES THE FINAL SCORE ON ITS OWN.         *
028190*--------------------------------------------------------------------*
028200 1300-STANDARD-SCORE-THE-SEAT.
028210     COMPUTE SEAT-SCORE-DECIMAL ROUNDED =
028220         SEATS-PER-ROW / (SEATS-PER-ROW + SCORE-SEAT-INDEX).
028230     COMPUTE ROW-SCORE-DECIMAL ROUNDED =
028240         NUM-ROWS / (NUM-ROWS + SCORE-ROW-INDEX).
028250     COMPUTE RAW-SCORE-DECIMAL ROUNDED =
028260         (SEAT-SCORE-DECIMAL + ROW-SCORE-DECIMAL) / 2.
028270*
028280*--------------------------------------------------------------------*
028290*    MIDDLEOUTSCORER - CENTER OF THE ROW, FRONT ROWS (REQ-0086)       *
028300*    DISPATCHES TO THE EVEN-ROW OR ODD-ROW ARITHMETIC BELOW.  THE     *
028310*    TWO SETS OF MATH ARE NOT THE SAME FORMULA RESTATED - THEY WERE   *
028320*    WORKED OUT SEPARATELY ON THE ORIGINAL SCORING WORKSHEET AND      *
028330*    CARRIED OVER HERE EACH IN ITS OWN SHAPE.  SEE REQ-0339 BELOW.    *
028340*--------------------------------------------------------------------*
028350 1400-MIDDLE-OUT-SCORE-THE-SEAT.
028360     COMPUTE ROW-SCORE-DECIMAL ROUNDED =
028370         (NUM-ROWS - SCORE-ROW-INDEX) / NUM-ROWS.
028380     DIVIDE SEATS-PER-ROW BY 2 GIVING MIDPOINT-SEAT-NUMBER
028390         REMAINDER SEATS-PER-ROW-REMAINDER.
028400     IF SEATS-PER-ROW-REMAINDER = ZERO
028410         PERFORM 1410-EVEN-ROW-SEAT-SCORE
028420     ELSE
028430         PERFORM 1420-ODD-ROW-SEAT-SCORE.
028440     COMPUTE RAW-SCORE-DECIMAL ROUNDED =
028450         (SEAT-SCORE-DECIMAL + ROW-SCORE-DECIMAL) / 2.
028460*
028470*--------------------------------------------------------------------*
028480*    EVEN-WIDTH ROW - SEAT-INDEX COUNTS UP TO THE MIDPOINT, THEN      *
028490*    BACK DOWN.  THE ORIGINAL 1400 MATH FROM TKTSCR01, UNCHANGED.     *
028500*--------------------------------------------------------------------*
028510 1410-EVEN-ROW-SEAT-SCORE.
028520     IF (SCORE-SEAT-INDEX + 1) <= MIDPOINT-SEAT-NUMBER
028530         COMPUTE SEAT-SCORE-DECIMAL ROUNDED =
028540             (SCORE-SEAT-INDEX + 1) / MIDPOINT-SEAT-NUMBER
028550     ELSE
028560         COMPUTE SEAT-SCORE-DECIMAL ROUNDED =
028570             (SEATS-PER-ROW - SCORE-SEAT-INDEX) / MIDPOINT-SEAT-NUMBER.
028580*
028590*--------------------------------------------------------------------*
028600*    ODD-WIDTH ROW (REQ-0339, 11/1992 - THIS HOUSE'S MATH, NOT OURS). *
028610*    NO HALL ON THE CIRCUIT WAS EVER BUILT WITH AN ODD SEAT COUNT PER *
028620*    ROW WHEN THIS PARAGRAPH WAS FIRST WRITTEN, SO THE BRANCH SAT     *
028630*    UNUSED FOR YEARS AND WAS NEVER RE-DERIVED WHEN THE MIDDLE SEAT   *
028640*    FORMULA WAS CHECKED OVER IN 1992.  THE SEAT-BEYOND-MIDPOINT CASE *
028650*    BELOW DIVIDES BY ODD-MID-SEAT-NUMBER MINUS SCORE-SEAT-INDEX PLUS *
028660*    ONE MINUS ODD-MID-SEAT-NUMBER, WHICH CANCELS DOWN TO ONE MINUS   *
028670*    SCORE-SEAT-INDEX - ZERO OR NEGATIVE FOR ANY SEAT PAST THE FIRST. *
028680*    THAT IS A MISTAKE ON THE ORIGINAL WORKSHEET, NOT A TYPING SLIP   *
028690*    HERE - THE SAME BAD DIVISOR IS CARRIED OVER ON PURPOSE SO THIS   *
028700*    RUN MATCHES THE HOUSE'S OWN WORKSHEET NUMBER FOR NUMBER IF AN    *
028710*    ODD-WIDTH HALL EVER DOES SHOW UP ON A VENUE-PARMS CARD.  ON SIZE *
028720*    ERROR BELOW ONLY KEEPS THE RUN FROM ABENDING ON THE DIVIDE-BY-   *
028730*    ZERO CASE - IT DOES NOT CORRECT THE WORKSHEET'S ARITHMETIC.      *
028740*--------------------------------------------------------------------*
028750 1420-ODD-ROW-SEAT-SCORE.
028760*    MID IS SEAT-INDEX DIVIDED BY 2, TRUNCATED, PLUS ONE - NOT
028770*    SEATS-PER-ROW DIVIDED BY 2 LIKE THE EVEN BRANCH ABOVE.  THE
028780*    RECEIVING FIELD HAS NO DECIMAL PLACES SO THE DIVIDE TRUNCATES
028790*    ON ITS OWN; NO SEPARATE INTEGER-DIVIDE STATEMENT IS NEEDED.
028800     COMPUTE ODD-MID-SEAT-NUMBER =
028810         (SCORE-SEAT-INDEX / 2) + 1.
028820     IF SCORE-SEAT-INDEX = ODD-MID-SEAT-NUMBER
028830         MOVE 1 TO SEAT-SCORE-DECIMAL
028840     ELSE
028850         IF SCORE-SEAT-INDEX < ODD-MID-SEAT-NUMBER
028860             COMPUTE SEAT-SCORE-DECIMAL ROUNDED =
028870                 ODD-MID-SEAT-NUMBER -
028880                     (ODD-MID-SEAT-NUMBER - SCORE-SEAT-INDEX + 1) /
028890                         ODD-MID-SEAT-NUMBER
028900         ELSE
028910*    ODD-SCORE-DENOMINATOR IS SIGNED AND CAN LAND AT ZERO OR BELOW
028920*    FOR ANY SEAT PAST THE FIRST ONE BEYOND THE MIDPOINT - SEE THE
028930*    BANNER ABOVE.  THE ON SIZE ERROR CLAUSE BELOW ONLY STOPS THE
028940*    DIVIDE-BY-ZERO CASE FROM ABENDING THE RUN.
028950             COMPUTE ODD-SCORE-DENOMINATOR =
028960                 ODD-MID-SEAT-NUMBER - SCORE-SEAT-INDEX + 1 -
028970                     ODD-MID-SEAT-NUMBER
028980             COMPUTE SEAT-SCORE-DECIMAL ROUNDED =
028990                 ODD-MID-SEAT-NUMBER / ODD-SCORE-DENOMINATOR
029000                 ON SIZE ERROR
029010                     MOVE ZERO TO SEAT-SCORE-DECIMAL.
029020*
029030*--------------------------------------------------------------------*
029040*    ONE SEAT-BLOCK PER ROW, COVERING EVERY SEAT IN THE ROW IN SEAT-  *
029050*    INDEX ORDER - THE WHOLE ROW STARTS OUT AS ONE BLOCK AND IS ONLY  *
029060*    EVER BROKEN UP LATER, BY 2340-SPLIT-AND-ACCUMULATE BELOW, WHEN   *
029070*    A HOLD REQUEST NEEDS FEWER SEATS THAN THE BLOCK HOLDS.  THE      *
029080*    BLOCK'S AVERAGE SCORE IS A SIMPLE MEAN OF ITS MEMBER SEATS,      *
029090*    ROW-SCORE-SUM HAVING BEEN ACCUMULATED SEAT BY SEAT AS 1200       *
029100*    SCORED EACH ONE.                                                 *
029110*--------------------------------------------------------------------*
029120 1500-BUILD-THE-ROW-BLOCKS.
029130     ADD 1 TO NEXT-BLOCK-ID.
029140     MOVE SEATS-PER-ROW TO SCORE-ROW-SEAT-COUNT.
029150     MOVE NEXT-BLOCK-ID TO WORK-BLOCK-ID.
029160     MOVE SCORE-ROW-INDEX TO WORK-BLOCK-ROW.
029170     MOVE ZERO TO WORK-BLOCK-START-SEAT.
029180     MOVE SCORE-ROW-SEAT-COUNT TO WORK-BLOCK-SIZE.
029190     COMPUTE WORK-BLOCK-AVG-SCORE ROUNDED =
029200         ROW-SCORE-SUM / SCORE-ROW-SEAT-COUNT.
029210     MOVE SPACE TO WORK-BLOCK-EMAIL.
029220     PERFORM 1600-INSERT-BLOCK-IN-POOL.
029230     IF TKT-TRACE-SWITCH
029240         DISPLAY "TKTRUN01 - ROW " SCORE-ROW-INDEX
029250             " AVG " WORK-BLOCK-AVG-SCORE.
029260*
029270*--------------------------------------------------------------------*
029280*    POOL STAYS SORTED DESCENDING BY AVG SCORE; TIES KEEP THE         *
029290*    ORDER THE BLOCKS WERE BUILT IN (REQ-0163).  THE POOL ARRAY IS    *
029300*    REBUILT FROM SCRATCH EVERY RUN BY 0410-BUILD-THE-VENUE ABOVE -   *
029310*    NOTHING CARRIES OVER FROM ONE DAY'S RUN TO THE NEXT, SO THERE    *
029320*    IS NO NEED TO PERSIST THE POOL OR ITS ORDERING ANYWHERE.         *
029330*    POOL-SCAN-SUB DOES DOUBLE DUTY HERE AS BOTH THE INSERT POSITION  *
029340*    AND THE SHIFT-LOOP CONTROL, THE SAME WAY 2800 BELOW USES ITS     *
029350*    OWN POOL-INSERT-SUB.                                             *
029360*--------------------------------------------------------------------*
029370 1600-INSERT-BLOCK-IN-POOL.
029380     SET POOL-SCAN-SUB TO POOL-COUNT.
029390     ADD 1 TO POOL-COUNT.
029400     SET POOL-SCAN-SUB UP BY 1.
029410     PERFORM 1610-SHIFT-POOL-ENTRY-DOWN UNTIL POOL-SCAN-SUB = 1
029420             OR POOL-AVG-SCORE (POOL-SCAN-SUB - 1) NOT LESS THAN
029430                 WORK-BLOCK-AVG-SCORE.
029440     MOVE WORK-BLOCK-ID         TO POOL-BLOCK-ID (POOL-SCAN-SUB).
029450     MOVE WORK-BLOCK-ROW        TO POOL-ROW (POOL-SCAN-SUB).
029460     MOVE WORK-BLOCK-START-SEAT TO POOL-START-SEAT (POOL-SCAN-SUB).
029470     MOVE WORK-BLOCK-SIZE       TO POOL-SIZE (POOL-SCAN-SUB).
029480     MOVE WORK-BLOCK-AVG-SCORE  TO POOL-AVG-SCORE (POOL-SCAN-SUB).
029490     MOVE WORK-BLOCK-EMAIL      TO POOL-EMAIL (POOL-SCAN-SUB).
029500     MOVE "A"                   TO POOL-STATUS (POOL-SCAN-SUB).
029510*
029520*    SLIDES ONE ENTRY DOWN TO OPEN THE GAP 1600 IS INSERTING INTO -
029530*    PERFORMED, NOT INLINE, SO THE UNTIL TEST ABOVE CAN STOP IT
029540*    PARTWAY THROUGH ONCE THE RIGHT SPOT IS FOUND.  THIS PROGRAM
029550*    NEVER WRITES AN IN-LINE PERFORM ... END-PERFORM FOR ANY LOOP,
029560*    THIS ONE INCLUDED - A SEPARATE NAMED PARAGRAPH IS PERFORMED
029570*    EVERY TIME, EVEN FOR A LOOP BODY AS SHORT AS THIS ONE.
029580 1610-SHIFT-POOL-ENTRY-DOWN.
029590     MOVE POOL-ENTRY (POOL-SCAN-SUB - 1) TO POOL-ENTRY (POOL-SCAN-SUB).
029600     SET POOL-SCAN-SUB DOWN BY 1.
029610*
029620*--------------------------------------------------------------------*
029630*    FIND AND HOLD SEATS FOR ONE HOLD REQUEST (FORMERLY THE CALLED    *
029640*    SUBPROGRAM TKTHLD01).  2100 BELOW DECIDES OUTRIGHT WHETHER THE   *
029650*    REQUEST CAN EVEN BE CONSIDERED; 2200 PICKS SAME-ROW OR ANY-      *
029660*    BLOCK SEARCH MODE; 2300 DOES THE ACTUAL SCAN AND ACCUMULATION;   *
029670*    2400 RETRIES ONCE IF A SAME-ROW SCAN CAME UP SHORT; 2500 EITHER  *
029680*    FINISHES THE HOLD OR LEAVES THE POOL EXACTLY AS IT FOUND IT.     *
029690*    A REJECTED REQUEST TOUCHES NOTHING IN THE POOL (REQ-0204) - NO   *
029700*    PARTIAL HOLD IS EVER LEFT BEHIND ON A FAILURE.                   *
029710*--------------------------------------------------------------------*
029720 2000-FIND-AND-HOLD-MAIN.
029730     MOVE "F" TO RESULT-STATUS.
029740     MOVE ZERO TO RESULT-HOLD-ID.
029750     MOVE ZERO TO RESULT-NUM-SEATS.
029760     MOVE SPACE TO RESULT-CONFIRMATION.
029770     MOVE SPACE TO RESULT-MESSAGE.
029780     MOVE REQUEST-NUM-SEATS TO SEATS-NEEDED.
029790     PERFORM 2100-CHECK-SEATS-AVAILABLE THRU 2100-EXIT.
029800     IF HOLD-REQUEST-IS-OK
029810         PERFORM 2200-DECIDE-SEARCH-MODE
029820         MOVE ZERO TO TAKEN-BLOCK-COUNT
029830         MOVE SEATS-NEEDED TO SEATS-STILL-NEEDED
029840         PERFORM 2300-SCAN-THE-POOL THRU 2300-EXIT
029850         PERFORM 2400-RETRY-IN-ANY-BLOCK-MODE
029860         PERFORM 2500-FINISH-THE-HOLD.
029870 2000-EXIT.
029880     EXIT.
029890*
029900*    TWO OUTRIGHT-REJECTION TESTS - AN EMPTY POOL, OR FEWER SEATS
029910*    SITTING IN THE POOL THAN THE REQUEST ASKS FOR.  EITHER ONE
029920*    LEAVES HOLD-REQUEST-OK-SW SET TO "N" AND THE POOL IS NEVER
029930*    TOUCHED BY 2300-SCAN-THE-POOL.  NOTE THAT SEATS-AVAILABLE COUNTS
029940*    EVERY SEAT STILL SITTING IN THE POOL, AVAILABLE OR NOT YET
029950*    COMPACTED OUT AS USED - IT IS A QUICK SANITY CHECK, NOT A
029960*    GUARANTEE THAT A CONTIGUOUS RUN OF THAT MANY SEATS EXISTS.
029970 2100-CHECK-SEATS-AVAILABLE.
029980     MOVE "Y" TO HOLD-REQUEST-OK-SW.
029990     PERFORM 2110-NUM-SEATS-AVAILABLE THRU 2110-EXIT.
030000     IF POOL-COUNT = ZERO
030010         MOVE "N" TO HOLD-REQUEST-OK-SW
030020         MOVE "NO SEATS AVAILABLE IN THE POOL" TO RESULT-MESSAGE
030030         GO TO 2100-EXIT.
030040     IF SEATS-NEEDED > SEATS-AVAILABLE
030050         MOVE "N" TO HOLD-REQUEST-OK-SW
030060         MOVE "NOT ENOUGH SEATS AVAILABLE FOR REQUEST" TO
030070             RESULT-MESSAGE.
030080 2100-EXIT.
030090     EXIT.
030100*
030110*    TOTALS POOL-SIZE ACROSS EVERY ENTRY CURRENTLY IN THE POOL,
030120*    AVAILABLE OR ALREADY USED - USED ENTRIES ARE NOT REMOVED UNTIL
030130*    2510-REMOVE-USED-BLOCKS-FROM-POOL RUNS AT THE END OF A
030140*    SUCCESSFUL HOLD, SO THIS COUNT CAN RUN A LITTLE HIGH MID-SCAN.
030150*    THIS IS DELIBERATE - 2100 ABOVE ONLY NEEDS TO KNOW WHETHER THE
030160*    REQUEST IS WORTH ATTEMPTING AT ALL, NOT WHETHER IT WILL
030170*    ACTUALLY SUCCEED.
030180 2110-NUM-SEATS-AVAILABLE.
030190     MOVE ZERO TO SEATS-AVAILABLE.
030200     PERFORM 2120-SUM-ONE-POOL-ENTRY VARYING POOL-SCAN-SUB FROM 1 BY 1
030210             UNTIL POOL-SCAN-SUB > POOL-COUNT.
030220 2110-EXIT.
030230     EXIT.
030240*
030250 2120-SUM-ONE-POOL-ENTRY.
030260     ADD POOL-SIZE (POOL-SCAN-SUB) TO SEATS-AVAILABLE.
030270*
030280*--------------------------------------------------------------------*
030290*    SAME-ROW MODE WHEN THE REQUEST FITS IN ONE ROW - A PARTY OF      *
030300*    FOUR LOOKING FOR FOUR SEATS TOGETHER SHOULD NOT BE SPLIT ACROSS  *
030310*    ROWS JUST BECAUSE A SMALLER BLOCK HAPPENED TO SCORE HIGHER.      *
030320*    ANY-BLOCK MODE ONLY APPLIES WHEN THE PARTY SIZE IS BIGGER THAN   *
030330*    A SINGLE ROW TO BEGIN WITH, OR WHEN A SAME-ROW PASS COMES UP     *
030340*    EMPTY AND 2400-RETRY-IN-ANY-BLOCK-MODE BELOW FALLS BACK TO IT.   *
030350*    SAME-ROW-MODE-SW IS TESTED BY THE 88-LEVEL IS-SAME-ROW-MODE IN   *
030360*    2310 AND 2400 BELOW, NEVER AGAINST THE RAW SWITCH VALUE.        *
030370*--------------------------------------------------------------------*
030380 2200-DECIDE-SEARCH-MODE.
030390     MOVE "Y" TO SAME-ROW-MODE-SW.
030400     IF SEATS-NEEDED > SEATS-PER-ROW
030410         MOVE "N" TO SAME-ROW-MODE-SW.
030420*
030430*--------------------------------------------------------------------*
030440*    ONE PASS OVER THE POOL, HIGHEST AVG SCORE FIRST.  POOL ORDER     *
030450*    ALREADY IS PRIORITY ORDER (REQ-0312) SO THIS PARAGRAPH DOES NOT  *
030460*    RE-SORT OR RE-RANK ANYTHING - IT SIMPLY WALKS THE ARRAY TOP TO   *
030470*    BOTTOM AND STOPS THE MOMENT SEATS-STILL-NEEDED HITS ZERO.  A     *
030480*    SECOND CALL TO THIS SAME PARAGRAPH IS WHAT 2400 BELOW USES TO    *
030490*    RETRY IN ANY-BLOCK MODE AFTER A SAME-ROW PASS COMES UP SHORT.    *
030500*--------------------------------------------------------------------*
030510 2300-SCAN-THE-POOL.
030520     PERFORM 2310-SCAN-ONE-BLOCK THRU 2310-EXIT
030530             VARYING POOL-SCAN-SUB FROM 1 BY 1
030540             UNTIL POOL-SCAN-SUB > POOL-COUNT
030550             OR SEATS-STILL-NEEDED = ZERO.
030560 2300-EXIT.
030570     EXIT.
030580*
030590*    A BLOCK IS SKIPPED OUTRIGHT IF IT IS ALREADY MARKED USED, OR IF
030600*    THE RUN IS IN SAME-ROW MODE AND THE BLOCK IS SMALLER THAN WHAT
030610*    STILL REMAINS TO BE FOUND - A PARTIAL TAKE WOULD LEAVE THE
030620*    REMAINING SEATS SCATTERED ACROSS ROWS, WHICH SAME-ROW MODE
030630*    EXISTS TO PREVENT.  A SKIPPED BLOCK IS LEFT EXACTLY AS IT WAS
030640*    FOUND - BLOCK-ELIGIBLE-SW IS SET FOR READABILITY AT THIS POINT
030650*    IN THE PARAGRAPH ONLY; NOTHING ELSEWHERE IN THE PROGRAM TESTS
030660*    IT.  A BLOCK LARGER THAN WHAT IS STILL NEEDED IS NOT SKIPPED IN
030670*    SAME-ROW MODE - IT IS A CANDIDATE FOR A SPLIT, HANDLED BY 2320
030680*    BELOW.
030690 2310-SCAN-ONE-BLOCK.
030700     MOVE "Y" TO BLOCK-ELIGIBLE-SW.
030710     IF POOL-STATUS (POOL-SCAN-SUB) NOT = "A"
030720         MOVE "N" TO BLOCK-ELIGIBLE-SW
030730         GO TO 2310-EXIT.
030740     IF IS-SAME-ROW-MODE
030750             AND POOL-SIZE (POOL-SCAN-SUB) < SEATS-STILL-NEEDED
030760         MOVE "N" TO BLOCK-ELIGIBLE-SW
030770         GO TO 2310-EXIT.
030780     PERFORM 2320-ACCUMULATE-ONE-BLOCK.
030790 2310-EXIT.
030800     EXIT.
030810*
030820*--------------------------------------------------------------------*
030830*    THREE MUTUALLY-EXCLUSIVE CASES, TESTED AGAINST A SNAPSHOT OF     *
030840*    SEATS-STILL-NEEDED TAKEN AT THE TOP - NOT THE LIVE FIELD,        *
030850*    WHICH THE SAME-SIZE AND SMALLER-SIZE BRANCHES BELOW BOTH ZERO    *
030860*    OUT OR REDUCE BEFORE THE COMPARISON CAN BE RETESTED.  EQUAL      *
030870*    SIZE TAKES THE WHOLE BLOCK AND FINISHES THE HOLD.  BIGGER SIZE   *
030880*    SPLITS OUT JUST WHAT IS NEEDED AND RE-INSERTS THE REST.          *
030890*    SMALLER SIZE TAKES THE WHOLE BLOCK AND KEEPS SCANNING FOR MORE.  *
030900*--------------------------------------------------------------------*
030910 2320-ACCUMULATE-ONE-BLOCK.
030920     MOVE SEATS-STILL-NEEDED TO NEED-SNAPSHOT.
030930     IF POOL-SIZE (POOL-SCAN-SUB) = NEED-SNAPSHOT
030940         PERFORM 2330-TAKE-WHOLE-BLOCK
030950         MOVE ZERO TO SEATS-STILL-NEEDED.
030960     IF POOL-SIZE (POOL-SCAN-SUB) > NEED-SNAPSHOT
030970         PERFORM 2340-SPLIT-AND-ACCUMULATE
030980         MOVE ZERO TO SEATS-STILL-NEEDED.
030990     IF POOL-SIZE (POOL-SCAN-SUB) < NEED-SNAPSHOT
031000         PERFORM 2330-TAKE-WHOLE-BLOCK
031010         SUBTRACT POOL-SIZE (POOL-SCAN-SUB) FROM
031020             SEATS-STILL-NEEDED.
031030*
031040*    COPIES THE WHOLE POOL ENTRY INTO THE TAKEN-BLOCK-TABLE AND
031050*    MARKS THE POOL ENTRY "U" (USED).  THE ENTRY STAYS IN THE POOL
031060*    ARRAY UNTIL 2510 COMPACTS IT OUT AT THE END OF THE HOLD - A
031070*    REJECTED HOLD NEVER GETS THIS FAR, SO NOTHING NEEDS TO BE
031080*    UNDONE ON FAILURE.  CALLED BOTH FOR AN EXACT-SIZE MATCH AND FOR
031090*    A BLOCK SMALLER THAN WHAT IS STILL NEEDED - THE CALLER AT 2320
031100*    TELLS THESE TWO CASES APART, NOT THIS PARAGRAPH.  TAKEN-BLOCK-
031110*    COUNT IS NEVER ALLOWED TO EXCEED THE POOL-TABLE SIZE, SINCE AT
031120*    MOST ONE TAKEN-BLOCK ENTRY IS ADDED PER POOL ENTRY SCANNED.
031130 2330-TAKE-WHOLE-BLOCK.
031140     ADD 1 TO TAKEN-BLOCK-COUNT.
031150     SET TAKEN-BLOCK-SUB TO TAKEN-BLOCK-COUNT.
031160     MOVE POOL-ROW (POOL-SCAN-SUB) TO TAKEN-BLOCK-ROW (TAKEN-BLOCK-SUB).
031170     MOVE POOL-START-SEAT (POOL-SCAN-SUB) TO
031180         TAKEN-BLOCK-START-SEAT (TAKEN-BLOCK-SUB).
031190     MOVE POOL-SIZE (POOL-SCAN-SUB) TO
031200         TAKEN-BLOCK-SEAT-COUNT (TAKEN-BLOCK-SUB).
031210     MOVE "U" TO POOL-STATUS (POOL-SCAN-SUB).
031220     IF TKT-TRACE-SWITCH
031230         DISPLAY "TKTRUN01 - TOOK WHOLE BLOCK "
031240             POOL-BLOCK-ID (POOL-SCAN-SUB).
031250*
031260*--------------------------------------------------------------------*
031270*    FINDS THE BEST SUB-BLOCK (FORMERLY CALLED OUT TO TKTSPL01 -      *
031280*    REQ-0314), THEN RE-INSERTS WHATEVER IS LEFT ON EITHER SIDE -     *
031290*    THE SPLIT MADE BELOW.                                            *
031300*--------------------------------------------------------------------*
031310 2340-SPLIT-AND-ACCUMULATE.
031320     MOVE POOL-ROW (POOL-SCAN-SUB) TO SPLIT-BLOCK-ROW.
031330     MOVE POOL-START-SEAT (POOL-SCAN-SUB) TO SPLIT-BLOCK-START-SEAT.
031340     MOVE POOL-SIZE (POOL-SCAN-SUB) TO SPLIT-BLOCK-SIZE.
031350     MOVE SEATS-STILL-NEEDED TO SPLIT-WANT-SIZE.
031360     PERFORM 2700-FIND-BEST-SPLIT-START THRU 2700-EXIT.
031370     ADD 1 TO TAKEN-BLOCK-COUNT.
031380     SET TAKEN-BLOCK-SUB TO TAKEN-BLOCK-COUNT.
031390     MOVE SPLIT-BLOCK-ROW TO TAKEN-BLOCK-ROW (TAKEN-BLOCK-SUB).
031400     COMPUTE TAKEN-BLOCK-START-SEAT (TAKEN-BLOCK-SUB) =
031410         SPLIT-BLOCK-START-SEAT + SPLIT-BEST-START.
031420     MOVE SPLIT-WANT-SIZE TO TAKEN-BLOCK-SEAT-COUNT (TAKEN-BLOCK-SUB).
031430     PERFORM 2350-INSERT-LEFT-REMAINDER.
031440     PERFORM 2360-INSERT-RIGHT-REMAINDER.
031450     MOVE "U" TO POOL-STATUS (POOL-SCAN-SUB).
031460     IF TKT-TRACE-SWITCH
031470         DISPLAY "TKTRUN01 - SPLIT BLOCK "
031480             POOL-BLOCK-ID (POOL-SCAN-SUB)
031490             " AT " SPLIT-BEST-START.
031500*
031510*    LEFT REMAINDER ONLY EXISTS IF THE BEST START IS NOT THE FIRST
031520*    SEAT OF THE ORIGINAL BLOCK - SPLIT-BEST-START OF ZERO MEANS
031530*    THE TAKEN SUB-BLOCK ALREADY BEGINS AT THE BLOCK'S OWN START
031540*    SEAT AND THERE IS NOTHING TO ITS LEFT TO REINSERT.  A ROW
031550*    WHERE THE BEST-SCORING SUB-RUN HAPPENS TO SIT AT THE AISLE END
031560*    OF THE BLOCK WILL NEVER GENERATE A LEFT REMAINDER AT ALL.
031570 2350-INSERT-LEFT-REMAINDER.
031580     IF SPLIT-BEST-START > ZERO
031590         MOVE SPLIT-BLOCK-START-SEAT TO REMAINDER-START
031600         MOVE SPLIT-BEST-START TO REMAINDER-SIZE
031610         PERFORM 2370-BUILD-AND-INSERT-REMAINDER THRU 2370-EXIT.
031620*
031630*    RIGHT REMAINDER IS WHATEVER IS LEFT OF THE ORIGINAL BLOCK PAST
031640*    THE END OF THE TAKEN SUB-BLOCK - ZERO OR NEGATIVE WHEN THE
031650*    TAKEN SUB-BLOCK RUNS ALL THE WAY TO THE ORIGINAL BLOCK'S LAST
031660*    SEAT, IN WHICH CASE 2370 IS NOT CALLED.  A BLOCK CAN THEREFORE
031670*    PRODUCE A LEFT REMAINDER, A RIGHT REMAINDER, BOTH, OR NEITHER,
031680*    DEPENDING PURELY ON WHERE 2700 BELOW FOUND THE BEST-SCORING
031690*    STARTING OFFSET.  NEXT-BLOCK-ID IS A PROGRAM-WIDE COUNTER, NOT
031700*    RESET PER ROW OR PER REQUEST, SO NO TWO BLOCKS EVER SHARE A
031710*    BLOCK-ID WITHIN A RUN.
031720 2360-INSERT-RIGHT-REMAINDER.
031730     COMPUTE REMAINDER-SIZE = SPLIT-BLOCK-SIZE
031740         - SPLIT-BEST-START - SPLIT-WANT-SIZE.
031750     IF REMAINDER-SIZE > ZERO
031760         COMPUTE REMAINDER-START = SPLIT-BLOCK-START-SEAT
031770             + SPLIT-BEST-START + SPLIT-WANT-SIZE
031780         PERFORM 2370-BUILD-AND-INSERT-REMAINDER THRU 2370-EXIT.
031790*
031800*    SHARED BY BOTH 2350 AND 2360 - BUILDS A NEW WORK-BLOCK-AREA
031810*    ENTRY FOR THE LEFTOVER SEATS AND RE-INSERTS IT INTO THE POOL
031820*    AT ITS OWN RANK BY AVERAGE SCORE, SAME AS ANY OTHER BLOCK.
031830 2370-BUILD-AND-INSERT-REMAINDER.
031840     ADD 1 TO NEXT-BLOCK-ID.
031850     MOVE NEXT-BLOCK-ID TO WORK-BLOCK-ID.
031860     MOVE SPLIT-BLOCK-ROW TO WORK-BLOCK-ROW.
031870     MOVE REMAINDER-START TO WORK-BLOCK-START-SEAT.
031880     MOVE REMAINDER-SIZE TO WORK-BLOCK-SIZE.
031890     PERFORM 2380-SUM-REMAINDER-SCORES THRU 2380-EXIT.
031900     COMPUTE WORK-BLOCK-AVG-SCORE ROUNDED =
031910         REMAINDER-SCORE-SUM / REMAINDER-SIZE.
031920     MOVE SPACE TO WORK-BLOCK-EMAIL.
031930     PERFORM 2800-INSERT-REMAINDER-IN-POOL.
031940 2370-EXIT.
031950     EXIT.
031960*
031970*    SUMS THE SEAT-SCORE TABLE ENTRIES FOR THE REMAINDER RANGE SO
031980*    2370 ABOVE CAN AVERAGE THEM - A FRESH SUM EVERY TIME, NOT A
031990*    SLICE OF THE ORIGINAL BLOCK'S OWN AVERAGE, SINCE A REMAINDER IS
032000*    RARELY THE SAME SHAPE AS THE BLOCK IT CAME OUT OF AND THE SEATS
032010*    IT COVERS ARE NOT NECESSARILY CONTIGUOUS WITH THE TAKEN SUB-
032020*    BLOCK'S OWN AVERAGE.  REMAINDER-START AND REMAINDER-SIZE ARE
032030*    SET BY WHICHEVER OF 2350 OR 2360 CALLED 2370, WHICH IN TURN
032040*    CALLS THIS PARAGRAPH.
032050 2380-SUM-REMAINDER-SCORES.
032060     MOVE ZERO TO REMAINDER-SCORE-SUM.
032070     COMPUTE REMAINDER-END = REMAINDER-START + REMAINDER-SIZE - 1.
032080     PERFORM 2390-SUM-ONE-REMAINDER-SEAT VARYING REMAINDER-SUB
032090             FROM REMAINDER-START BY 1
032100             UNTIL REMAINDER-SUB > REMAINDER-END.
032110 2380-EXIT.
032120     EXIT.
032130*
032140*    REMAINDER-START/REMAINDER-SUB ARE SEAT NUMBERS WITHIN THE ROW
032150*    (0-BASED, SAME NUMBERING AS SCORE-SEAT-INDEX); THE SET ... UP
032160*    BY 1 BELOW CONVERTS EACH ONE TO THE 1-BASED SEAT-TABLE
032170*    SUBSCRIPT BEFORE ADD SEAT-SCORE CAN BE INDEXED WITH IT.
032180 2390-SUM-ONE-REMAINDER-SEAT.
032190     SET SEAT-ROW-SUB TO SPLIT-BLOCK-ROW.
032200     SET SEAT-ROW-SUB UP BY 1.
032210     SET SEAT-COL-SUB TO REMAINDER-SUB.
032220     SET SEAT-COL-SUB UP BY 1.
032230     ADD SEAT-SCORE (SEAT-ROW-SUB SEAT-COL-SUB) TO
032240         REMAINDER-SCORE-SUM.
032250*
032260*--------------------------------------------------------------------*
032270*    A SAME-ROW SEARCH THAT COMES UP SHORT RETRIES EXACTLY ONCE IN    *
032280*    ANY-BLOCK MODE BEFORE THE HOLD IS GIVEN UP AS A FAILURE           *
032290*    (REQ-0204).  TAKEN-BLOCK-COUNT AND SEATS-STILL-NEEDED ARE BOTH   *
032300*    RESET TO THEIR STARTING VALUES FIRST SO THE RETRY SCAN BUILDS    *
032310*    ITS OWN TAKEN-BLOCK-TABLE FROM SCRATCH - ANY BLOCKS MARKED        *
032320*    ELIGIBLE DURING THE FAILED SAME-ROW PASS ARE NOT CARRIED OVER,   *
032330*    SINCE THE SAME-ROW SIZE RESTRICTION NO LONGER APPLIES.           *
032340*--------------------------------------------------------------------*
032350 2400-RETRY-IN-ANY-BLOCK-MODE.
032360     IF SEATS-STILL-NEEDED NOT = ZERO AND IS-SAME-ROW-MODE
032370         MOVE "N" TO SAME-ROW-MODE-SW
032380         MOVE SEATS-NEEDED TO SEATS-STILL-NEEDED
032390         MOVE ZERO TO TAKEN-BLOCK-COUNT
032400         PERFORM 2300-SCAN-THE-POOL THRU 2300-EXIT.
032410*
032420*--------------------------------------------------------------------*
032430*    REMOVE WHAT WAS TAKEN FROM THE POOL, COMBINE THE TAKEN BLOCKS    *
032440*    INTO ONE HOLD, AND RECORD THE HOLD IN THE HOLDS TABLE - ONLY     *
032450*    WHEN SEATS-STILL-NEEDED CAME BACK TO EXACTLY ZERO.  A SHORTFALL  *
032460*    LEAVES THE POOL ENTIRELY UNTOUCHED; EVERY ENTRY 2310/2320        *
032470*    ABOVE MARKED ELIGIBLE DURING THE FAILED SCAN IS STILL SITTING    *
032480*    IN THE POOL MARKED "A" (AVAILABLE), NOT "U", SO THE NEXT HOLD    *
032490*    REQUEST SEES THE SAME UNTOUCHED POOL THIS ONE STARTED WITH.      *
032500*--------------------------------------------------------------------*
032510 2500-FINISH-THE-HOLD.
032520     IF SEATS-STILL-NEEDED = ZERO AND TAKEN-BLOCK-COUNT > ZERO
032530         PERFORM 2510-REMOVE-USED-BLOCKS-FROM-POOL THRU 2510-EXIT
032540         PERFORM 2530-COMBINE-ACCUMULATED-SEATS
032550         MOVE "S" TO RESULT-STATUS
032560         MOVE WORK-BLOCK-ID TO RESULT-HOLD-ID
032570         MOVE WORK-BLOCK-SIZE TO RESULT-NUM-SEATS
032580         MOVE "SEATS HELD" TO RESULT-MESSAGE
032590     ELSE
032600         MOVE "COULD NOT ACCUMULATE THE REQUESTED SEATS" TO
032610             RESULT-MESSAGE.
032620*
032630*    COMPACTS THE POOL ARRAY IN PLACE, DROPPING EVERY ENTRY 2330 OR
032640*    2340 MARKED "U" ABOVE.  RUNS EVEN ON A FAILED HOLD'S LEFTOVER
032650*    "U" MARKS FROM A SAME-ROW PASS THAT GOT RETRIED IN ANY-BLOCK
032660*    MODE AT 2400 - THOSE MARKS ARE CLEARED BY THE RETRY'S OWN
032670*    MOVE ZERO TO TAKEN-BLOCK-COUNT BEFORE THIS EVER RUNS.
032680 2510-REMOVE-USED-BLOCKS-FROM-POOL.
032690     MOVE ZERO TO POOL-WRITE-SUB.
032700     PERFORM 2520-COMPACT-ONE-POOL-ENTRY VARYING POOL-SCAN-SUB FROM 1
032710             BY 1 UNTIL POOL-SCAN-SUB > POOL-COUNT.
032720     MOVE POOL-WRITE-SUB TO POOL-COUNT.
032730 2510-EXIT.
032740     EXIT.
032750*
032760*    CLASSIC IN-PLACE COMPACT - POOL-WRITE-SUB ONLY EVER CATCHES UP
032770*    TO POOL-SCAN-SUB, NEVER PASSES IT, SO AN ENTRY IS NEVER
032780*    OVERWRITTEN BEFORE IT HAS BEEN READ.  A BLOCK MARKED "U" BY
032790*    2330 OR 2340 SIMPLY IS NOT COPIED FORWARD - ITS SEATS ARE GONE
032800*    FOR GOOD, FOLDED INTO THE NEW COMBINED HOLD BLOCK BY 2530.
032810 2520-COMPACT-ONE-POOL-ENTRY.
032820     IF NOT POOL-IS-USED (POOL-SCAN-SUB)
032830         ADD 1 TO POOL-WRITE-SUB
032840         MOVE POOL-ENTRY (POOL-SCAN-SUB) TO
032850             POOL-ENTRY (POOL-WRITE-SUB).
032860*
032870*--------------------------------------------------------------------*
032880*    EVERY TAKEN-BLOCK-TABLE ENTRY IS MERGED UNDER ONE NEW BLOCK-ID   *
032890*    WITH A TRUE AVERAGE OF ITS MEMBER SEATS' SCORES - NOT AN         *
032900*    AVERAGE OF THE TAKEN BLOCKS' OWN AVERAGES, WHICH WOULD WEIGHT A  *
032910*    ONE-SEAT TAKEN BLOCK THE SAME AS A TEN-SEAT ONE.  THE RESULT IS  *
032920*    RECORDED IN THE HOLDS TABLE BY 2560 BELOW, KEYED BY THE NEW      *
032930*    BLOCK-ID - THAT BLOCK-ID BECOMES THE HOLD-ID RETURNED TO THE     *
032940*    CUSTOMER AND LATER PRESENTED BACK ON A RESERVE REQUEST.          *
032950*--------------------------------------------------------------------*
032960 2530-COMBINE-ACCUMULATED-SEATS.
032970     MOVE ZERO TO COMBINED-SIZE.
032980     MOVE ZERO TO COMBINED-SCORE-SUM.
032990     PERFORM 2540-SUM-ONE-TAKEN-BLOCK THRU 2540-EXIT
033000             VARYING TAKEN-BLOCK-SUB FROM 1 BY 1
033010             UNTIL TAKEN-BLOCK-SUB > TAKEN-BLOCK-COUNT.
033020     ADD 1 TO NEXT-BLOCK-ID.
033030     MOVE NEXT-BLOCK-ID TO WORK-BLOCK-ID.
033040     MOVE COMBINED-SIZE TO WORK-BLOCK-SIZE.
033050     COMPUTE WORK-BLOCK-AVG-SCORE ROUNDED =
033060         COMBINED-SCORE-SUM / COMBINED-SIZE.
033070     MOVE REQUEST-CUSTOMER-EMAIL TO WORK-BLOCK-EMAIL.
033080     PERFORM 2560-RECORD-THE-HOLD.
033090*
033100*    ADDS ONE TAKEN-BLOCK-TABLE ENTRY'S SEAT COUNT TO COMBINED-SIZE
033110*    AND PERFORMS 2550 TO ADD ITS MEMBER SEATS' SCORES TO COMBINED-
033120*    SCORE-SUM - ONE ENTRY MAY BE A WHOLE POOL BLOCK, ANOTHER MAY BE
033130*    A SPLIT SUB-BLOCK, BUT BOTH ARE SUMMED THE SAME WAY HERE.  A
033140*    HOLD THAT CAME OUT OF A SAME-ROW SEARCH WILL HAVE EXACTLY ONE
033150*    TAKEN-BLOCK-TABLE ENTRY; ONE THAT FELL BACK TO ANY-BLOCK MODE
033160*    CAN HAVE SEVERAL, ONE PER ROW IT DREW SEATS FROM.
033170 2540-SUM-ONE-TAKEN-BLOCK.
033180     ADD TAKEN-BLOCK-SEAT-COUNT (TAKEN-BLOCK-SUB) TO COMBINED-SIZE.
033190     MOVE TAKEN-BLOCK-ROW (TAKEN-BLOCK-SUB) TO COMBINED-ROW.
033200     MOVE TAKEN-BLOCK-START-SEAT (TAKEN-BLOCK-SUB) TO COMBINED-START.
033210     COMPUTE COMBINED-END = COMBINED-START
033220         + TAKEN-BLOCK-SEAT-COUNT (TAKEN-BLOCK-SUB) - 1.
033230     PERFORM 2550-SUM-ONE-COMBINED-SEAT VARYING COMBINED-SUB
033240             FROM COMBINED-START BY 1 UNTIL COMBINED-SUB > COMBINED-END.
033250 2540-EXIT.
033260     EXIT.
033270*
033280*    SAME 0-BASED TO 1-BASED SUBSCRIPT CONVERSION AS 2390 ABOVE,
033290*    APPLIED TO EACH SEAT OF THE CURRENT TAKEN-BLOCK-TABLE ENTRY -
033300*    WHICH MAY BE A WHOLE POOL BLOCK OR ONLY A SPLIT SUB-BLOCK,
033310*    DEPENDING ON WHICH BRANCH OF 2320 PUT THE ENTRY THERE.
033320 2550-SUM-ONE-COMBINED-SEAT.
033330     SET SEAT-ROW-SUB TO COMBINED-ROW.
033340     SET SEAT-ROW-SUB UP BY 1.
033350     SET SEAT-COL-SUB TO COMBINED-SUB.
033360     SET SEAT-COL-SUB UP BY 1.
033370     ADD SEAT-SCORE (SEAT-ROW-SUB SEAT-COL-SUB) TO
033380         COMBINED-SCORE-SUM.
033390*
033400*--------------------------------------------------------------------*
033410*    HOLDS TABLE IS KEYED BY BLOCK-ID (= HOLD-ID), NOT A FILE - SEE   *
033420*    THE WSHOLD01 COPYBOOK.  IT LIVES ONLY FOR THE DURATION OF THIS   *
033430*    RUN; AN UNRESERVED HOLD DOES NOT SURVIVE TO THE NEXT RUN.  A     *
033440*    BOX OFFICE THAT WANTS HOLDS TO EXPIRE AFTER A TIME WINDOW HAS    *
033450*    TO TRACK THAT ITSELF - THIS TABLE HAS NO EXPIRATION LOGIC OF     *
033460*    ITS OWN, ONLY A FIXED MAXIMUM SIZE GUARDED BELOW.                *
033470*--------------------------------------------------------------------*
033480 2560-RECORD-THE-HOLD.
033490*    A FULL TABLE ONLY DISPLAYS A MESSAGE AND DROPS THE HOLD FROM
033500*    THE TABLE - THE SEATS THEMSELVES STAY TAKEN OUT OF THE POOL,
033510*    SINCE THE HOLD ITSELF SUCCEEDED; ONLY THE BOOKKEEPING ENTRY IS
033520*    LOST.  THIS HAS NEVER HAPPENED IN PRODUCTION - MAX-HOLDS-IN-
033530*    TABLE IS SIZED WELL ABOVE ANYTHING A SINGLE RUN HAS EVER SEEN.
033540     IF HOLD-COUNT < MAX-HOLDS-IN-TABLE
033550         ADD 1 TO HOLD-COUNT
033560         SET HOLD-TABLE-SUB TO HOLD-COUNT
033570         MOVE WORK-BLOCK-ID TO ENTRY-HOLD-ID (HOLD-TABLE-SUB)
033580         MOVE WORK-BLOCK-SIZE TO ENTRY-SIZE (HOLD-TABLE-SUB)
033590         MOVE WORK-BLOCK-AVG-SCORE TO ENTRY-AVG-SCORE (HOLD-TABLE-SUB)
033600         MOVE WORK-BLOCK-EMAIL TO ENTRY-EMAIL (HOLD-TABLE-SUB)
033610     ELSE
033620         DISPLAY "TKTRUN01 - HOLDS TABLE FULL, HOLD "
033630             WORK-BLOCK-ID " NOT RECORDED (REQ-0235)".
033640*
033650*--------------------------------------------------------------------*
033660*    FIND THE BEST CONTIGUOUS SUB-BLOCK OF THE WANTED SIZE WITHIN     *
033670*    ONE ROW (FORMERLY THE CALLED SUBPROGRAM TKTSPL01, BROUGHT IN     *
033680*    LINE WITH EVERYTHING ELSE UNDER REQ-0314).  ONE CANDIDATE        *
033690*    STARTING OFFSET AT A TIME, LEFT TO RIGHT, BRUTE FORCE - THE      *
033700*    ROW WIDTHS ON THIS CIRCUIT HAVE NEVER BEEN LARGE ENOUGH TO       *
033710*    JUSTIFY A RUNNING-WINDOW SUM OR ANY OTHER SHORTCUT.  STRICT >    *
033720*    KEEPS THE FIRST OF ANY TIED RUNS RATHER THAN THE LAST            *
033730*    (REQ-0203).                                                      *
033740*--------------------------------------------------------------------*
033750 2700-FIND-BEST-SPLIT-START.
033760     MOVE ZERO TO SPLIT-BEST-START.
033770     MOVE ZERO TO SPLIT-BEST-AVG-SCORE.
033780     COMPUTE SPLIT-LAST-START = SPLIT-BLOCK-SIZE - SPLIT-WANT-SIZE.
033790     PERFORM 2710-FIND-BEST-START THRU 2710-EXIT
033800             VARYING SPLIT-SCAN-START FROM ZERO BY 1
033810             UNTIL SPLIT-SCAN-START > SPLIT-LAST-START.
033820     IF TKT-TRACE-SWITCH
033830         DISPLAY "TKTRUN01 - SPLIT ROW " SPLIT-BLOCK-ROW
033840             " BEST-START " SPLIT-BEST-START
033850             " AVG " SPLIT-BEST-AVG-SCORE.
033860 2700-EXIT.
033870     EXIT.
033880*
033890*    SPLIT-SCAN-START IS THE CANDIDATE OFFSET WITHIN THE BLOCK BEING
033900*    SPLIT, NOT A SEAT NUMBER IN THE ROW - 2720 BELOW ADDS THE
033910*    BLOCK'S OWN START SEAT TO GET THE ACTUAL ROW POSITION.  ONLY A
033920*    STRICTLY HIGHER AVERAGE REPLACES THE CURRENT BEST, SO THE
033930*    LEFTMOST OF ANY TIED CANDIDATES WINS (REQ-0203 ABOVE).  WHEN
033940*    SPLIT-WANT-SIZE EQUALS SPLIT-BLOCK-SIZE THERE IS EXACTLY ONE
033950*    CANDIDATE OFFSET, ZERO, AND THIS PARAGRAPH SIMPLY CONFIRMS IT -
033960*    BUT THAT CASE NEVER REACHES HERE, SINCE 2320 ROUTES AN EXACT
033970*    MATCH TO 2330-TAKE-WHOLE-BLOCK INSTEAD OF TO A SPLIT.
033980 2710-FIND-BEST-START.
033990     PERFORM 2720-SUM-THE-SUBRUN THRU 2720-EXIT.
034000     COMPUTE SPLIT-RUN-AVG-SCORE ROUNDED =
034010         SPLIT-RUN-SCORE-SUM / SPLIT-WANT-SIZE.
034020     IF SPLIT-RUN-AVG-SCORE > SPLIT-BEST-AVG-SCORE
034030         MOVE SPLIT-RUN-AVG-SCORE TO SPLIT-BEST-AVG-SCORE
034040         MOVE SPLIT-SCAN-START TO SPLIT-BEST-START.
034050 2710-EXIT.
034060     EXIT.
034070*
034080*    SUMS THE SEAT-SCORE OF THE CANDIDATE SUB-RUN STARTING AT
034090*    SPLIT-SCAN-START AND RUNNING SPLIT-WANT-SIZE SEATS - ONE FRESH
034100*    SUM PER CANDIDATE OFFSET, SINCE THE WANTED SIZE CAN BE SMALL
034110*    ENOUGH RELATIVE TO THE ROW THAT RECOMPUTING IS CHEAPER THAN
034120*    MAINTAINING A SLIDING-WINDOW RUNNING TOTAL HERE.  ROW WIDTHS ON
034130*    THIS CIRCUIT TOP OUT WELL UNDER A HUNDRED SEATS, SO THE EXTRA
034140*    ARITHMETIC HAS NEVER SHOWN UP AS A PERFORMANCE CONCERN.
034150 2720-SUM-THE-SUBRUN.
034160     MOVE ZERO TO SPLIT-RUN-SCORE-SUM.
034170     COMPUTE SPLIT-RUN-START = SPLIT-BLOCK-START-SEAT + SPLIT-SCAN-START.
034180     COMPUTE SPLIT-RUN-END = SPLIT-RUN-START + SPLIT-WANT-SIZE - 1.
034190     PERFORM 2730-SUM-ONE-SUBRUN-SEAT THRU 2730-EXIT
034200             VARYING SPLIT-RUN-SUB FROM SPLIT-RUN-START BY 1
034210             UNTIL SPLIT-RUN-SUB > SPLIT-RUN-END.
034220 2720-EXIT.
034230     EXIT.
034240*
034250*    SAME 0-BASED TO 1-BASED CONVERSION AS 2390/2550 ABOVE - THE
034260*    FOURTH AND LAST PARAGRAPH IN THIS PROGRAM TO DO THIS SAME
034270*    CONVERSION, EACH ON ITS OWN SET OF SUBSCRIPTS.  A FIFTH COPY OF
034280*    THE SAME IDIOM WAS CONSIDERED UNNECESSARY WHEN THIS PARAGRAPH
034290*    WAS WRITTEN, SINCE NO OTHER PLACE IN THE PROGRAM NEEDED IT.
034300 2730-SUM-ONE-SUBRUN-SEAT.
034310     SET SEAT-ROW-SUB TO SPLIT-BLOCK-ROW.
034320     SET SEAT-ROW-SUB UP BY 1.
034330     SET SEAT-COL-SUB TO SPLIT-RUN-SUB.
034340     SET SEAT-COL-SUB UP BY 1.
034350     ADD SEAT-SCORE (SEAT-ROW-SUB SEAT-COL-SUB) TO SPLIT-RUN-SCORE-SUM.
034360 2730-EXIT.
034370     EXIT.
034380*
034390*--------------------------------------------------------------------*
034400*    SAME ORDERED-INSERT RULE AS 1600-INSERT-BLOCK-IN-POOL ABOVE -     *
034410*    DESCENDING AVG SCORE, TIES KEEP ARRIVAL ORDER.  USES ITS OWN      *
034420*    INDEX, POOL-INSERT-SUB, NOT POOL-SCAN-SUB - A SPLIT CAN INSERT A  *
034430*    REMAINDER WHILE 2300-SCAN-THE-POOL IS STILL STANDING ON POOL-     *
034440*    SCAN-SUB, AND THE RE-SORT SHIFT MUST NOT MOVE THE SCAN'S OWN      *
034450*    POSITION OUT FROM UNDER IT (REQ-0089) - A BUG REPORT FROM 1994    *
034460*    TRACED A DUPLICATE-HOLD COMPLAINT BACK TO AN EARLIER VERSION      *
034470*    THAT SHARED ONE SUBSCRIPT BETWEEN THE SCAN AND THE INSERT.        *
034480*--------------------------------------------------------------------*
034490 2800-INSERT-REMAINDER-IN-POOL.
034500     SET POOL-INSERT-SUB TO POOL-COUNT.
034510     ADD 1 TO POOL-COUNT.
034520     SET POOL-INSERT-SUB UP BY 1.
034530     PERFORM 2810-SHIFT-REMAINDER-ENTRY-DOWN UNTIL POOL-INSERT-SUB = 1
034540             OR POOL-AVG-SCORE (POOL-INSERT-SUB - 1) NOT LESS THAN
034550                 WORK-BLOCK-AVG-SCORE.
034560     MOVE WORK-BLOCK-ID         TO POOL-BLOCK-ID (POOL-INSERT-SUB).
034570     MOVE WORK-BLOCK-ROW        TO POOL-ROW (POOL-INSERT-SUB).
034580     MOVE WORK-BLOCK-START-SEAT TO POOL-START-SEAT (POOL-INSERT-SUB).
034590     MOVE WORK-BLOCK-SIZE       TO POOL-SIZE (POOL-INSERT-SUB).
034600     MOVE WORK-BLOCK-AVG-SCORE  TO POOL-AVG-SCORE (POOL-INSERT-SUB).
034610     MOVE WORK-BLOCK-EMAIL      TO POOL-EMAIL (POOL-INSERT-SUB).
034620     MOVE "A"                   TO POOL-STATUS (POOL-INSERT-SUB).
034630*
034640*    SAME SHIFT-DOWN IDEA AS 1610 ABOVE, JUST ON POOL-INSERT-SUB
034650*    INSTEAD OF POOL-SCAN-SUB - SEE THE REQ-0089 NOTE ABOVE FOR WHY
034660*    THE TWO INDEXES ARE KEPT SEPARATE RATHER THAN SHARING ONE.
034670 2810-SHIFT-REMAINDER-ENTRY-DOWN.
034680     MOVE POOL-ENTRY (POOL-INSERT-SUB - 1)
034690         TO POOL-ENTRY (POOL-INSERT-SUB).
034700     SET POOL-INSERT-SUB DOWN BY 1.
034710*
034720*--------------------------------------------------------------------*
034730*    CONVERT ONE HELD BLOCK INTO A CONFIRMED RESERVATION (FORMERLY    *
034740*    THE CALLED SUBPROGRAM TKTRSV01).  THE VALIDATION CHAIN BELOW IS  *
034750*    RUN AS ONE GO TO CHAIN RATHER THAN A SERIES OF NESTED IFS - EACH *
034760*    STEP THAT FAILS ITS OWN TEST DROPS STRAIGHT TO 3100-EXIT RATHER  *
034770*    THAN LETTING 3000-RESERVE-MAIN RETEST A SEPARATE SWITCH FOR      *
034780*    EVERY STEP (REQ-0213).  A HOLD CAN ONLY BE RESERVED ONCE - SEE   *
034790*    THE NOTE AT 3300 BELOW ON WHY THE HOLD ENTRY IS REMOVED FROM     *
034800*    THE TABLE BEFORE THE E-MAIL CHECK EVEN RUNS.                     *
034810*--------------------------------------------------------------------*
034820 3000-RESERVE-MAIN.
034830     MOVE "F" TO RESULT-STATUS.
034840     MOVE ZERO TO RESULT-HOLD-ID.
034850     MOVE ZERO TO RESULT-NUM-SEATS.
034860     MOVE SPACE TO RESULT-CONFIRMATION.
034870     MOVE SPACE TO RESULT-MESSAGE.
034880     PERFORM 3100-VALIDATE-RESERVE-REQUEST THRU 3100-EXIT.
034890 3000-EXIT.
034900     EXIT.
034910*
034920*    FOUR ORDERED CHECKS - HOLD-ID PRESENT, E-MAIL PRESENT, HOLD-ID
034930*    FOUND IN THE HOLDS TABLE, E-MAIL MATCHES THE HOLD.  EACH CHECK
034940*    ONLY RUNS IF EVERY EARLIER ONE PASSED, AND THE FIRST ONE TO
034950*    FAIL SUPPLIES RESULT-MESSAGE AND BRANCHES OUT - THE REST OF
034960*    THE CHAIN NEVER SEES A REQUEST THAT HAS ALREADY FAILED.  THE
034970*    ORDER MATTERS - HOLD-ID AND E-MAIL PRESENCE ARE CHECKED BEFORE
034980*    THE HOLDS TABLE IS EVER TOUCHED, SO A REQUEST MISSING EITHER
034990*    ONE NEVER CONSUMES A HOLDS TABLE SEARCH.  RESERVE-REQUEST-OK-SW
035000*    IS LOCAL TO THIS PARAGRAPH CHAIN - IT IS NOT CARRIED BACK TO
035010*    3000-RESERVE-MAIN, WHICH LEARNS THE OUTCOME ONLY THROUGH
035020*    RESULT-STATUS.
035030 3100-VALIDATE-RESERVE-REQUEST.
035040     MOVE "Y" TO RESERVE-REQUEST-OK-SW.
035050     IF REQUEST-HOLD-ID = ZERO
035060         MOVE "N" TO RESERVE-REQUEST-OK-SW
035070         MOVE "HOLD-ID MUST BE GREATER THAN ZERO" TO RESULT-MESSAGE
035080         GO TO 3100-EXIT.
035090     IF REQUEST-CUSTOMER-EMAIL = SPACE
035100         MOVE "N" TO RESERVE-REQUEST-OK-SW
035110         MOVE "CUSTOMER E-MAIL MUST NOT BE BLANK" TO RESULT-MESSAGE
035120         GO TO 3100-EXIT.
035130     PERFORM 3200-LOOKUP-THE-HOLD THRU 3200-EXIT.
035140     IF NOT HOLD-WAS-FOUND
035150         GO TO 3100-EXIT.
035160     PERFORM 3400-CHECK-EMAIL-MATCH THRU 3400-EXIT.
035170     IF NOT EMAIL-DOES-MATCH
035180         GO TO 3100-EXIT.
035190     PERFORM 3500-MARK-BLOCK-RESERVED.
035200 3100-EXIT.
035210     EXIT.
035220*
035230*--------------------------------------------------------------------*
035240*    FIND AND REMOVE THE MATCHING HOLDS TABLE ENTRY IN ONE STEP       *
035250*    (REQ-0133).  THE FOUND VALUES ARE SAVED OFF TO THE FOUND-HOLD-   *
035260*    GROUP BEFORE 3300 BELOW SHIFTS THE ENTRY OUT OF THE TABLE, SO    *
035270*    3400'S E-MAIL CHECK AND 3500'S CONFIRMATION STILL HAVE SOMETHING *
035280*    TO WORK WITH EVEN THOUGH THE TABLE ITSELF NO LONGER HOLDS THE    *
035290*    ROW.  SEARCH IS STRAIGHT SEQUENTIAL - THE HOLDS TABLE IS NOT     *
035300*    KEPT IN HOLD-ID ORDER, SINCE ENTRIES ARE ADDED IN THE ORDER      *
035310*    HOLDS ARE GRANTED, NOT IN HOLD-ID SEQUENCE.                      *
035320*--------------------------------------------------------------------*
035330 3200-LOOKUP-THE-HOLD.
035340     MOVE "N" TO HOLD-WAS-FOUND-SW.
035350     SET HOLD-TABLE-SUB TO 1.
035360     SEARCH HOLD-ENTRY
035370         AT END
035380             MOVE "NO HOLD FOUND FOR THAT HOLD-ID" TO RESULT-MESSAGE
035390             GO TO 3200-EXIT
035400         WHEN ENTRY-HOLD-ID (HOLD-TABLE-SUB) = REQUEST-HOLD-ID
035410             MOVE "Y" TO HOLD-WAS-FOUND-SW
035420             MOVE ENTRY-HOLD-ID (HOLD-TABLE-SUB) TO FOUND-HOLD-ID
035430             MOVE ENTRY-SIZE (HOLD-TABLE-SUB) TO FOUND-HOLD-SIZE
035440             MOVE ENTRY-AVG-SCORE (HOLD-TABLE-SUB) TO
035450                 FOUND-HOLD-AVG-SCORE
035460             MOVE ENTRY-EMAIL (HOLD-TABLE-SUB) TO FOUND-HOLD-EMAIL.
035470     PERFORM 3300-REMOVE-THE-HOLD-ENTRY THRU 3300-EXIT.
035480 3200-EXIT.
035490     EXIT.
035500*
035510*    REMOVES THE MATCHED ENTRY EVEN THOUGH THE RESERVATION MAY YET
035520*    FAIL ON THE E-MAIL CHECK AT 3400 BELOW - ONCE A HOLD-ID IS
035530*    FOUND IT IS CONSUMED FROM THE HOLDS TABLE EITHER WAY, SO A
035540*    CUSTOMER CANNOT KEEP RETRYING THE SAME HOLD-ID WITH DIFFERENT
035550*    E-MAIL ADDRESSES UNTIL ONE MATCHES (REQ-0133).  A REQUEST-ONLY
035560*    TEST THAT PEEKED AT THE ENTRY WITHOUT REMOVING IT WAS
035570*    CONSIDERED AND REJECTED WHEN REQ-0133 WAS WRITTEN UP - IT WOULD
035580*    HAVE LEFT THE SEATS SITTING HELD INDEFINITELY AGAINST A HOLD-ID
035590*    NOBODY COULD EVER SUCCESSFULLY RESERVE.
035600 3300-REMOVE-THE-HOLD-ENTRY.
035610     PERFORM 3310-SHIFT-HOLD-ENTRY-UP VARYING HOLD-TABLE-SUB FROM
035620             HOLD-TABLE-SUB BY 1 UNTIL HOLD-TABLE-SUB >= HOLD-COUNT.
035630     SUBTRACT 1 FROM HOLD-COUNT.
035640 3300-EXIT.
035650     EXIT.
035660*
035670*    SHIFTS EVERY ENTRY ABOVE THE FOUND ONE DOWN ONE SLOT, STARTING
035680*    FROM THE FOUND POSITION HOLD-TABLE-SUB WAS LEFT ON BY THE
035690*    SEARCH IN 3200 ABOVE - SAME CLOSE-THE-GAP PATTERN AS 2520,
035700*    JUST SHIFTING TOWARD THE FRONT OF THE TABLE INSTEAD OF THE
035710*    BACK OF THE POOL.  THE VARYING CLAUSE ON THE PERFORM IN 3300
035720*    DRIVES HOLD-TABLE-SUB UP THROUGH THE REST OF THE TABLE, ONE
035730*    SLOT PER CALL TO THIS PARAGRAPH.  HOLD-COUNT ITSELF IS NOT
035740*    DECREMENTED IN THIS PARAGRAPH - 3300 DOES THAT ONCE, AFTER
035750*    EVERY SLOT HAS BEEN SHIFTED.
035760 3310-SHIFT-HOLD-ENTRY-UP.
035770     MOVE HOLD-ENTRY (HOLD-TABLE-SUB + 1) TO HOLD-ENTRY (HOLD-TABLE-SUB).
035780*
035790*--------------------------------------------------------------------*
035800*    A MISMATCH HERE IS PERMANENT (REQ-0133) - THE HOLDS TABLE        *
035810*    ENTRY IS ALREADY GONE BY THE TIME WE GET HERE, REMOVED BY 3300   *
035820*    ABOVE REGARDLESS OF WHETHER THIS CHECK PASSES OR FAILS.  A       *
035830*    CUSTOMER WHO MISTYPES THEIR E-MAIL ADDRESS ON A RESERVE REQUEST  *
035840*    LOSES THE HOLD AND HAS TO CALL THE BOX OFFICE TO START OVER -    *
035850*    THERE IS NO SECOND ATTEMPT AGAINST THE SAME HOLD-ID.             *
035860*--------------------------------------------------------------------*
035870 3400-CHECK-EMAIL-MATCH.
035880     MOVE "N" TO EMAIL-MATCH-SW.
035890     IF REQUEST-CUSTOMER-EMAIL = FOUND-HOLD-EMAIL
035900         MOVE "Y" TO EMAIL-MATCH-SW
035910     ELSE
035920         MOVE "E-MAIL DOES NOT MATCH THE HOLD - DISCARDED" TO
035930             RESULT-MESSAGE.
035940 3400-EXIT.
035950     EXIT.
035960*
035970*--------------------------------------------------------------------*
035980*    EMIT THE CONFIRMATION.  NOTHING IS WRITTEN BACK TO THE POOL OR   *
035990*    THE HOLDS TABLE HERE - THE BLOCK LEAVES THE SYSTEM'S IN-MEMORY   *
036000*    BOOKKEEPING FOR GOOD ONCE RESERVED, AND THE SEATS IT COVERS DO   *
036010*    NOT RETURN TO THE POOL EVEN IF THE RESERVATION IS LATER          *
036020*    CANCELLED BY SOME OTHER MEANS - CANCELLATION AND REFUND ARE      *
036030*    HANDLED ON THE BOX-OFFICE SIDE, NOT IN THIS RUN.  RESULT-        *
036040*    CONFIRMATION IS THE HOLD-ID RESTATED AS TEXT, NOT A SEPARATE     *
036050*    GENERATED CONFIRMATION NUMBER (REQ-0212).                        *
036060*--------------------------------------------------------------------*
036070 3500-MARK-BLOCK-RESERVED.
036080     MOVE "S" TO RESULT-STATUS.
036090     MOVE FOUND-HOLD-ID TO RESULT-HOLD-ID.
036100     MOVE FOUND-HOLD-SIZE TO RESULT-NUM-SEATS.
036110     MOVE FOUND-HOLD-ID TO RESULT-CONFIRMATION.
036120     MOVE "RESERVATION CONFIRMED" TO RESULT-MESSAGE.
036130     IF TKT-TRACE-SWITCH
036140         DISPLAY "TKTRUN01 - RESERVED HOLD " FOUND-HOLD-ID.
