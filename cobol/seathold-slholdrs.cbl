000100******************************************************************
000200*    SLHOLDRS  --  FILE-CONTROL ENTRY FOR THE HOLD-RESULTS FILE
000300*    COPIED INTO FILE-CONTROL BY TKTRUN01.
000400******************************************************************
000500*    AMENDMENT HISTORY
000600*    2003-04-14 FE  ORIGINAL - ONE RESULT RECORD WRITTEN PER
000700*                    TRANSACTION PROCESSED, SAME ORDER AS INPUT.
000800*    2013-09-12 FE  FILE STATUS FIELD RENAMED OFF WS- TO MATCH THE
000900*                    REST OF TKTRUN01'S WORKING-STORAGE (REQ-0314).
001000******************************************************************
001100
001200     SELECT HOLD-RESULTS-OUT
001300        ASSIGN TO "HOLDRSLT"
001400        ORGANIZATION IS LINE SEQUENTIAL
001500        FILE STATUS IS HOLD-RESULTS-FILE-STATUS.
