000100******************************************************************
000200*    FDHOLDRS  --  RECORD LAYOUT FOR THE HOLD-RESULTS FILE
000300*    COPIED INTO FILE SECTION BY TKTRUN01.  ONE RECORD WRITTEN
000400*    PER TRANSACTION READ FROM HOLD-REQUESTS-IN.
000500******************************************************************
000600*    AMENDMENT HISTORY
000700*    2003-04-15 FE  ORIGINAL.
000750*    2003-07-11 FE  WIDENED THE RECORD TO CARRY THE SAME RUN-
000760*                    IDENTIFYING AND AUDIT FIELDS THE OTHER OUTPUT
000770*                    FILES IN THIS RUN CARRY, SO THE RESULTS FILE
000780*                    CAN BE RECONCILED BACK TO THE REQUEST BATCH
000790*                    IT CAME FROM.
000800*    2013-09-12 FE  DROPPED THE RS- PREFIX FROM EVERY FIELD WHEN
000810*                    TKTRUN01 WAS FOLDED BACK INTO ONE PROGRAM
000820*                    (REQ-0314).
000830******************************************************************
000900
001000     FD  HOLD-RESULTS-OUT
001100         LABEL RECORDS ARE STANDARD.
001200     01  HOLD-RESULT-RECORD.
001300         05  RESULT-REQ-TYPE            PIC X(1).
001400         05  RESULT-STATUS              PIC X(1).
001500             88  RESULT-IS-SUCCESS          VALUE "S".
001600             88  RESULT-IS-FAILURE          VALUE "F".
001700         05  RESULT-HOLD-ID             PIC 9(9).
001800         05  RESULT-NUM-SEATS           PIC 9(4).
001900         05  RESULT-CONFIRMATION        PIC X(9).
002000         05  RESULT-MESSAGE             PIC X(80).
002010         05  RESULT-BATCH-SEQUENCE      PIC 9(6) COMP.
002020         05  RESULT-PROCESSED-DATE      PIC 9(8).
002030         05  RESULT-PROCESSED-DATE-X REDEFINES
002040                 RESULT-PROCESSED-DATE  PIC X(8).
002050         05  RESULT-PROCESSED-TIME      PIC 9(6).
002060         05  RESULT-AUDIT-TRAIL-ID      PIC 9(9).
002070         05  RESULT-REGION-CODE         PIC X(3).
002100         05  FILLER                     PIC X(11).
