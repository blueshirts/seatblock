000100******************************************************************
000200*    SLHOLDRQ  --  FILE-CONTROL ENTRY FOR THE HOLD-REQUESTS FILE
000300*    COPIED INTO FILE-CONTROL BY TKTRUN01.
000400******************************************************************
000500*    AMENDMENT HISTORY
000600*    2003-04-11 FE  ORIGINAL - REQUESTS ARE READ IN ARRIVAL ORDER,
000700*                    THERE IS NO SORT KEY.
000800*    2013-09-12 FE  FILE STATUS FIELD RENAMED OFF WS- TO MATCH THE
000900*                    REST OF TKTRUN01'S WORKING-STORAGE (REQ-0314).
001000******************************************************************
001100
001200     SELECT OPTIONAL HOLD-REQUESTS-IN
001300        ASSIGN TO "HOLDREQS"
001400        ORGANIZATION IS LINE SEQUENTIAL
001500        FILE STATUS IS HOLD-REQUESTS-FILE-STATUS.
