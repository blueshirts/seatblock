000100******************************************************************
000200*    WSBLOK01  --  THE AVAILABLE-BLOCK POOL
000300*    COPIED INTO WORKING-STORAGE BY TKTRUN01.  THE POOL IS KEPT
000400*    IN POOL-AVG-SCORE DESCENDING ORDER AT ALL TIMES -- BOTH
000500*    PARAGRAPHS THAT INSERT INTO IT ARE RESPONSIBLE FOR SHIFTING
000600*    ENTRIES TO KEEP IT THAT WAY.
000700******************************************************************
000800*    AMENDMENT HISTORY
000900*    2003-04-11 FE  ORIGINAL.
001000*    2003-04-18 FE  RAISED MAX-BLOCKS-IN-POOL FROM 200 TO 500
001100*                    AFTER THE STRESS RUN ON THE 40-ROW VENUE
001200*                    SPLIT THE POOL FASTER THAN IT DRAINED
001300*                    (TICKET #104).
001400*    2003-05-09 FE  ADDED POOL-IS-USED AND THE WORK-BLOCK-ROW/
001500*                    WORK-BLOCK-START-SEAT FIELDS SO A SPLIT CAN
001600*                    BUILD AND RE-INSERT A REMAINDER THE SAME WAY
001700*                    THE INITIAL SCORING PASS INSERTS A FRESH ROW
001800*                    BLOCK.
001900*    2003-05-14 FE  ADDED A SECOND INDEX ON POOL-ENTRY FOR USE
002000*                    WHEN A SPLIT RE-INSERTS A REMAINDER IN THE
002100*                    MIDDLE OF A POOL SCAN THAT IS DRIVING ITS OWN
002200*                    INDEX - SHARING ONE INDEX LET THE INSERT'S
002300*                    RE-SORT SHIFT THE VERY ENTRY THE SCAN WAS
002400*                    STANDING ON.
002500*    2003-07-11 FE  WIDENED POOL-ENTRY TO CARRY THE SAME AUDIT/
002600*                    HOUSE-REFERENCE FIELDS THE SCORED-SEAT AND
002700*                    HOLDS TABLES CARRY, SINCE A POOL ENTRY CAN
002800*                    OUTLIVE SEVERAL RUNS AS PART OF A SPLIT CHAIN.
002900*    2013-09-12 FE  DROPPED THE WBL-/PBLK-/CBLK- PREFIXES FROM
003000*                    EVERY FIELD AND INDEX WHEN TKTRUN01 WAS
003100*                    FOLDED BACK INTO ONE PROGRAM (REQ-0314).
003200*                    POOL-SCAN-SUB IS THE INDEX THE INITIAL
003300*                    SCORING INSERT AND THE HOLD PARAGRAPHS' OWN
003400*                    POOL SCAN BOTH DRIVE; POOL-INSERT-SUB IS THE
003500*                    SEPARATE INDEX A SPLIT REMAINDER INSERT USES
003600*                    SO IT DOES NOT DISTURB WHICHEVER ENTRY THE
003700*                    SCAN IS STANDING ON - SAME SEPARATION AS
003800*                    BEFORE, JUST RENAMED.
003900******************************************************************
004000
004100     77  MAX-BLOCKS-IN-POOL         PIC 9(4) COMP VALUE 500.
004200     77  NEXT-BLOCK-ID              PIC 9(9) COMP VALUE ZERO.
004300
004400     01  BLOCK-POOL.
004500         05  POOL-COUNT                 PIC 9(4) COMP VALUE ZERO.
004600         05  POOL-ENTRY OCCURS 500 TIMES
004700                 INDEXED BY POOL-SCAN-SUB POOL-INSERT-SUB.
004800             10  POOL-BLOCK-ID          PIC 9(9).
004900             10  POOL-ROW               PIC 9(4).
005000             10  POOL-START-SEAT        PIC 9(4).
005100             10  POOL-SIZE              PIC 9(4) COMP.
005200             10  POOL-AVG-SCORE         PIC S9V99.
005300             10  POOL-AVG-SCORE-X REDEFINES POOL-AVG-SCORE
005400                                         PIC X(3).
005500             10  POOL-EMAIL             PIC X(60).
005600             10  POOL-STATUS            PIC X(1).
005700                 88  POOL-IS-AVAILABLE      VALUE "A".
005800                 88  POOL-IS-USED           VALUE "U".
005900             10  POOL-CREATED-DATE      PIC 9(8).
006000             10  POOL-CREATED-DATE-X REDEFINES
006100                     POOL-CREATED-DATE  PIC X(8).
006200             10  POOL-HOUSE-CODE        PIC X(4).
006300             10  POOL-AUDIT-TRAIL-ID    PIC 9(9).
006400             10  FILLER                 PIC X(4).
006500
006600     01  WORK-BLOCK-AREA.
006700         05  WORK-BLOCK-ID              PIC 9(9).
006800         05  WORK-BLOCK-ROW             PIC 9(4).
006900         05  WORK-BLOCK-START-SEAT      PIC 9(4).
007000         05  WORK-BLOCK-SIZE            PIC 9(4) COMP.
007100         05  WORK-BLOCK-AVG-SCORE       PIC S9V99.
007200         05  WORK-BLOCK-EMAIL           PIC X(60).
007300         05  FILLER                     PIC X(4).
