000100******************************************************************
000200*    WSHOLD01  --  THE HOLDS TABLE
000300*    COPIED INTO WORKING-STORAGE BY TKTRUN01.  KEYED BY
000400*    ENTRY-HOLD-ID (= THE BLOCK-ID ASSIGNED WHEN THE BLOCK WAS
000500*    HELD).  NOT A FILE -- THIS RUN KEEPS NO RECORD OF HOLDS
000600*    ACROSS RUNS, PER THE FILES NOTE IN THE SPECIFICATION.
000700******************************************************************
000800*    AMENDMENT HISTORY
000900*    2003-04-15 FE  ORIGINAL.
001000*    2003-06-02 FE  HOLD-ENTRY NOW OCCURS ... DEPENDING ON HOLD-
001100*                    COUNT.  THE RESERVE PARAGRAPH'S SEARCH OF
001200*                    HOLD-ENTRY WAS RUNNING AGAINST THE FULL
001300*                    500-SLOT TABLE INSTEAD OF ONLY THE LIVE
001400*                    ENTRIES, SO A HOLD REMOVED FROM THE LAST SLOT
001500*                    LEFT ITS ROW SITTING PAST THE NEW HOLD-COUNT
001600*                    WHERE A SECOND RESERVE ON THE SAME HOLD-ID
001700*                    COULD STILL FIND AND RESERVE IT TWICE.
001800*    2003-07-11 FE  WIDENED HOLD-ENTRY WITH THE CREATED-DATE AND
001900*                    HOUSE/REGION FIELDS THE BLOCK POOL NOW
002000*                    CARRIES, SO A HOLD CAN BE TRACED BACK TO THE
002100*                    HOUSE IT WAS CUT FROM AFTER THE FACT.
002200*    2013-09-12 FE  DROPPED THE WHO-/HTBL- PREFIXES FROM EVERY
002300*                    FIELD AND INDEX WHEN TKTRUN01 WAS FOLDED
002400*                    BACK INTO ONE PROGRAM (REQ-0314).
002500******************************************************************
002600
002700     77  MAX-HOLDS-IN-TABLE         PIC 9(4) COMP VALUE 500.
002800
002900     01  HOLDS-TABLE.
003000         05  HOLD-COUNT                 PIC 9(4) COMP VALUE ZERO.
003100         05  HOLD-ENTRY OCCURS 1 TO 500 TIMES
003200                 DEPENDING ON HOLD-COUNT
003300                 INDEXED BY HOLD-TABLE-SUB.
003400             10  ENTRY-HOLD-ID          PIC 9(9).
003500             10  ENTRY-SIZE             PIC 9(4) COMP.
003600             10  ENTRY-AVG-SCORE        PIC S9V99.
003700             10  ENTRY-AVG-SCORE-X REDEFINES ENTRY-AVG-SCORE
003800                                         PIC X(3).
003900             10  ENTRY-EMAIL            PIC X(60).
004000             10  ENTRY-CREATED-DATE     PIC 9(8).
004100             10  ENTRY-CREATED-DATE-X REDEFINES
004200                     ENTRY-CREATED-DATE PIC X(8).
004300             10  ENTRY-HOUSE-CODE       PIC X(4).
004400             10  ENTRY-REGION-CODE      PIC X(3).
004500             10  FILLER                 PIC X(4).
