000100******************************************************************
000200*    FDVENPRM  --  RECORD LAYOUT FOR THE VENUE-PARMS FILE
000300*    COPIED INTO FILE SECTION BY TKTRUN01.  ONE RECORD, READ ONCE
000400*    AT THE START OF THE RUN, DESCRIBES THE HALL BEING SCORED.
000500******************************************************************
000600*    AMENDMENT HISTORY
000700*    2003-04-11 FE  ORIGINAL.
000750*    2003-07-09 FE  WIDENED THE RECORD TO THE SAME LAYOUT THE
000760*                    FACILITIES MASTER USES FOR A HOUSE/VENUE
000770*                    ROW, SO THIS FILE CAN BE BUILT AS A STRAIGHT
000780*                    EXTRACT FROM THAT MASTER INSTEAD OF A ONE-
000790*                    OFF HAND-CODED PARM CARD.  THE SCORING STEP
000800*                    OF THE RUN ONLY EVER LOOKS AT SEATS-PER-ROW,
000810*                    NUM-ROWS AND SCORER-TYPE; THE REST RIDES
000820*                    ALONG UNUSED, THE SAME WAY IT DOES ON THE
000821*                    MASTER.
000830*    2013-09-12 FE  DROPPED THE VP- PREFIX FROM EVERY FIELD WHEN
000840*                    TKTRUN01 WAS FOLDED BACK INTO ONE PROGRAM
000850*                    (REQ-0314).  THE PREFIX WAS ONLY EVER THERE
000860*                    SO THIS COPYBOOK'S NAMES WOULDN'T COLLIDE ON
000870*                    THE OTHER PROGRAMS' OWN LINKAGE SECTIONS,
000880*                    WHICH ARE GONE NOW.
000890******************************************************************
000900
001000     FD  VENUE-PARMS-IN
001100         LABEL RECORDS ARE STANDARD.
001200     01  VENUE-PARMS-RECORD.
001210         05  VENUE-CODE                 PIC X(6).
001220         05  VENUE-NAME                 PIC X(30).
001230         05  VENUE-HOUSE-CODE           PIC X(4).
001240         05  VENUE-CIRCUIT-CODE         PIC X(4).
001250         05  VENUE-PARM-VERSION         PIC 9(4) COMP.
001260         05  VENUE-RECORD-STATUS        PIC X(1).
001270             88  VENUE-RECORD-IS-ACTIVE     VALUE "A".
001280             88  VENUE-RECORD-IS-INACTIVE   VALUE "I".
001300         05  SEATS-PER-ROW              PIC 9(4).
001400         05  NUM-ROWS                   PIC 9(4).
001500         05  SCORER-TYPE                PIC X(1).
001600             88  STANDARD-SCORER            VALUE "S".
001700             88  MIDDLE-OUT-SCORER          VALUE "M".
001710         05  VENUE-CAPACITY-OVERRIDE    PIC 9(5) COMP.
001720         05  VENUE-PRICE-TIER-CODE      PIC X(2).
001730         05  VENUE-AUDIT-TRAIL-ID       PIC 9(9).
001740         05  VENUE-CHANGE-COUNT         PIC 9(4) COMP.
001750         05  VENUE-ENTERED-DATE         PIC 9(8).
001760         05  VENUE-ENTERED-BY           PIC X(8).
001770         05  VENUE-LAST-REVISED-DATE    PIC 9(8).
001780         05  VENUE-LAST-REVISED-DATE-X REDEFINES
001790                 VENUE-LAST-REVISED-DATE PIC X(8).
001800         05  VENUE-LAST-REVISED-BY      PIC X(8).
001810         05  VENUE-REGION-CODE          PIC X(3).
001820         05  FILLER                     PIC X(15).
